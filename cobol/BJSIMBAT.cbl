000100*****************************************************************
000200* Blackjack Table Simulation Batch
000300* Written by, C. Chipman, EMIT Systems
000400* March 14, 1994
000500* in Enterprise COBOL v6.3 for z/OS
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    BJSIMBAT.
001000 AUTHOR.        CHIPMAN.
001100 INSTALLATION.  EMIT SYSTEMS - GAMING ANALYTICS UNIT.
001200 DATE-WRITTEN.  03/14/1994.
001300 DATE-COMPILED.
001400 SECURITY.      UNCLASSIFIED - INTERNAL SIMULATION OUTPUT ONLY.
001500*
001600*****************************************************************
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 03/14/1994 CAC  0000  ORIGINAL PROGRAM - PLAYS OUT VEGAS STRIP
002000*                       BLACKJACK EPISODES AGAINST A CONSTANT
002100*                       BETTOR AND A TABLE-DRIVEN STRATEGIST,
002200*                       LOGGING EVERY DECISION TO SIMLOG FOR
002300*                       LATER EVALUATION BY BJEVLRPT.
002400* 04/02/1994 CAC  0011  ADDED THE VECTOR (CARD COUNTING) BETTOR
002500*                       AND THE BOT-LEVEL BET CLAMP SHARED BY
002600*                       BOTH BETTORS.
002700* 04/19/1994 CAC  0014  ADDED SPLIT-HAND SUPPORT UP TO THE
002800*                       RESPLIT LIMITS AND THE DOUBLE-AFTER-
002900*                       SPLIT RULE.
003000* 05/03/1994 CAC  0019  CORRECTED SOFT-ACE DEMOTION SO ONLY ONE
003100*                       ACE DEMOTES PER CARD ADDED - MOTHER'S
003200*                       DAY SHIFT FOUND A HAND SCORING SOFT 32.
003300* 06/28/1994 CAC  0026  DEALER PEEK NOW FORCES HAND 1 TO STAND
003400*                       AND SETTLES IMMEDIATELY, PER THE VEGAS
003500*                       STRIP RULE SHEET FROM THE PIT BOSS.
003600* 09/09/1994 CAC  0033  REPLACED THE ORIGINAL SHOE BUILDER, WHICH
003700*                       LEFT STALE CARDS FROM THE PRIOR SESSION,
003800*                       WITH A FULL REBUILD ON EVERY RESHUFFLE.
003900* 01/17/1995 RMT  0041  ADDED THE SIMULATION-ID FIELD TO THE
004000*                       CONFIG RECORD SO ANALYTICS CAN TELL TWO
004100*                       BATCH RUNS APART ON THE SAME NIGHT.
004200* 07/11/1996 RMT  0052  RESPLIT LIMIT FOR ACES WAS READING THE
004300*                       NON-ACE CONSTANT - FIXED PER TICKET
004400*                       GA-1996-118.
004500* 02/26/1998 DLH  0060  PENETRATION THRESHOLD MADE A NAMED
004600*                       CONSTANT INSTEAD OF A LITERAL BURIED IN
004700*                       THE RESHUFFLE CHECK.
004800* 11/04/1998 DLH  0067  Y2K REMEDIATION - DATE-WRITTEN AND ALL
004900*                       CHANGE LOG DATES REVIEWED, NO WINDOWED
005000*                       YEAR FIELDS FOUND IN THIS PROGRAM.
005100* 03/30/1999 DLH  0071  Y2K REMEDIATION SIGN-OFF - GA-1999-004.
005200* 08/15/2001 KPN  0079  DEALER STAND LOOP WAS BUMPING THE TOTAL
005300*                       BY 100 TO FORCE EXIT - REPLACED WITH A
005400*                       PROPER DONE SWITCH AFTER A SETTLED HAND
005500*                       CAME BACK WITH DEALER-TOTAL OF 117.
005600* 05/06/2004 KPN  0084  LOG RECORD WIDENED TO CARRY ALL 14 DECK
005700*                       DISTRIBUTION SLOTS - GA-2004-027.
005800* 10/12/2009 JBS  0091  MAX-EPISODE-LENGTH AND NUM-EPISODES NOW
005900*                       COME FROM SIMCFG INSTEAD OF BEING HARD
006000*                       CODED - REQUESTED BY ANALYTICS FOR THE
006100*                       LONGER OVERNIGHT RUNS.
006200* 06/18/2013 JBS  0097  MINOR - RENAMED WORKING-STORAGE PREFIX
006300*                       ON THE HAND TABLE FROM HD- TO WH- TO
006400*                       AVOID A CLASH WITH A COPYBOOK IN A
006500*                       LATER RELEASE THAT NEVER SHIPPED.
006520* 02/09/2015 JBS  0103  DEALER'S OPENING TWO CARDS NEVER RAN THE
006530*                       SOFT-ACE DEMOTION THAT EVERY OTHER CARD
006540*                       ADDITION GETS - AN ACE-ACE UP/HOLE PAIR
006550*                       SAT AT A PHANTOM HARD 22 INSTEAD OF A
006560*                       SOFT 12, SO THE STAND LOGIC AND THE
006570*                       SETTLEMENT BUST TEST BOTH MISREAD THE
006580*                       HAND. ADDED THE SAME DEMOTION CHECK AFTER
006590*                       EACH OF THE TWO DEALER CARDS, MATCHING
006592*                       3120-ADD-CARD-TO-HAND - GA-2015-012.
006594* 11/21/2017 JBS  0109  WS-BET-CAPACITY WAS PIC 9(3) COMP WITH NO
006596*                       SIZE ERROR CHECKING - A LONG WINNING
006598*                       SESSION AT THE NEW HIGHER NUM-EPISODES
006600*                       LIMIT COULD DRIVE BANKROLL / BET PAST 999
006602*                       AND SILENTLY TRUNCATE, CORRUPTING THE
006604*                       SPLIT AND DOUBLE AFFORDABILITY GATES.
006606*                       WIDENED TO PIC 9(7) COMP - GA-2017-031.
006607* 04/03/2019 JBS  0114  WS-HAND-SCAN-IX AND WS-LOOP-IX MOVED TO
006608*                       77-LEVEL, SHOP STANDARD FOR STANDALONE
006609*                       SCALARS - GA-2019-021.
006610*****************************************************************
006700*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS BJ-NUMERIC-CLASS IS "0" THRU "9"
007300     SWITCH-0 IS BJ-DEBUG-SWITCH ON STATUS IS BJ-DEBUG-ON
007400                                  OFF STATUS IS BJ-DEBUG-OFF.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SIM-CONFIG-FILE ASSIGN TO SIMCFG
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-SIM-CONFIG.
008000*
008100     SELECT SIM-LOG-FILE ASSIGN TO SIMLOG
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS FS-SIM-LOG.
008400*
008500*****************************************************************
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900*
009000 FD  SIM-CONFIG-FILE
009100     RECORDING MODE F.
009200 01  SIM-CONFIG-RECORD.
009210*    ONE CARD IN SIMCFG DRIVES ONE FULL RUN - "CONSTANT" OR
009220*    "VECTOR" IN CF-BETTOR-NAME, PLUS WHICHEVER STRATEGIST NAME
009230*    1100-READ-CONFIG-RECORD CURRENTLY RECOGNIZES.
009300     05  CF-BETTOR-NAME              PIC X(10).
009400     05  FILLER                      PIC X.
009500     05  CF-STRATEGIST-NAME          PIC X(10).
009600     05  FILLER                      PIC X.
009610*    EPISODES END EARLY ON BANKRUPTCY OR MAX-EPISODE-LEN GAMES,
009620*    WHICHEVER HITS FIRST - SEE 2000-RUN-ONE-EPISODE.
009700     05  CF-MAX-EPISODE-LEN          PIC 9(5).
009800     05  FILLER                      PIC X.
009900     05  CF-NUM-EPISODES             PIC 9(5).
010000     05  FILLER                      PIC X.
010010*    FREE-FORM TAG CARRIED THROUGH TO EVERY LOG RECORD SO
010020*    BJEVLRPT CAN LABEL A REPORT WITHOUT GUESSING AT THE RUN.
010100     05  CF-SIMULATION-ID            PIC X(20).
010200     05  FILLER                      PIC X.
010210*    ONLY MEANINGFUL WHEN CF-BETTOR-NAME IS "VECTOR" - ONE SIGNED
010220*    WEIGHT PER RUNNING-COUNT BUCKET, READ BY THE VECTOR BETTOR.
010300     05  CF-VECTOR-WEIGHTS.
010400         10  CF-VECTOR-WEIGHT OCCURS 13 TIMES
010500                               PIC S9V99 SIGN LEADING SEPARATE.
010600     05  FILLER                      PIC X(30).
010700*
010800 FD  SIM-LOG-FILE
010900     RECORDING MODE F.
011000 01  SL-DECISION-RECORD.
011010*    ONE RECORD PER BOT DECISION POINT - CHOOSE_BET, SPLIT?,
011020*    DOUBLE?, OR HIT/STAND - WRITTEN BY 7000-LOG-DECISION.
011100     05  SL-STAGE                    PIC X(10).
011200     05  FILLER                      PIC X.
011210*    BANKROLL AT THE MOMENT THE DECISION WAS LOGGED.
011300     05  SL-CHIPS                    PIC S9(7)V99
011400                                      SIGN LEADING SEPARATE.
011500     05  FILLER                      PIC X.
011600     05  SL-PLAYER-TOTAL             PIC 9(2).
011700     05  FILLER                      PIC X.
011800     05  SL-PLAYER-ACES              PIC 9(1).
011900     05  FILLER                      PIC X.
012000     05  SL-DEALER-TOTAL             PIC 9(2).
012100     05  FILLER                      PIC X.
012110*    MEANING DEPENDS ON SL-STAGE - A BET AMOUNT, A Y/N SPLIT OR
012120*    DOUBLE FLAG CODED AS 1/0, OR THE HIT/STAND CODE.
012200     05  SL-ACTION                   PIC S9(5)V99
012300                                      SIGN LEADING SEPARATE.
012400     05  FILLER                      PIC X.
012410*    FULL 14-SLOT SHOE DISTRIBUTION AT LOG TIME, RIDING ALONG ON
012420*    EVERY RECORD TYPE SINCE GA-2004-027 - SEE 7010.
012500     05  SL-DECK-COUNT OCCURS 14 TIMES.
012600         10  SL-DECK-COUNT-ENTRY     PIC 9(3).
012700         10  FILLER                  PIC X.
012800 01  SL-START-RECORD REDEFINES SL-DECISION-RECORD.
012810*    WRITTEN ONCE PER RUN BY 7100-LOG-START AHEAD OF ANY
012820*    DECISION RECORDS - LETS BJEVLRPT TELL A ZERO-HAND RUN
012830*    FROM A LOG THAT NEVER OPENED.
012900     05  SS-MARKER                   PIC X(10).
013000     05  FILLER                      PIC X(139).
013100*
013200*****************************************************************
013300*
013400 WORKING-STORAGE SECTION.
013500*
013600*-----------------------------------------------------------------
013700* FILE STATUS AND CONTROL SWITCHES
013800*-----------------------------------------------------------------
013900 01  WS-EOF-SWITCHES.
014000     05  WS-CONFIG-EOF                PIC X    VALUE "N".
014100         88  CONFIG-EOF                        VALUE "Y".
014200     05  FILLER                       PIC X(3).
014300*
014400 01  FS-SIM-CONFIG                    PIC XX     VALUE "00".
014500 01  FS-SIM-LOG                       PIC XX     VALUE "00".
014600*
014700*-----------------------------------------------------------------
014800* RULE VARIATION CONSTANTS - VEGAS STRIP TABLE RULES
014900*-----------------------------------------------------------------
015000 01  WS-RULE-CONSTANTS.
015010*    4 DECKS, 16 OF EACH RANK PER DECK - STANDARD VEGAS STRIP
015020*    SHOE SIZE PER THE PIT BOSS'S RULE SHEET (SEE 0011 ABOVE).
015100     05  WS-SHOE-SIZE-DECKS           PIC 9(2) COMP VALUE 4.
015200     05  WS-CARDS-PER-RANK-FULL       PIC 9(3) COMP VALUE 16.
015300     05  WS-SHOE-TOTAL-CARDS          PIC 9(3) COMP VALUE 208.
015310*    5100-RESHUFFLE-CHECK FORCES A FULL SHOE REBUILD ONCE FEWER
015320*    THAN THIS MANY CARDS REMAIN - SEE TICKET 0060.
015400     05  WS-RESHUFFLE-PENETRATION     PIC 9(3) COMP VALUE 52.
015500     05  WS-BLACKJACK-PAYOUT          PIC 9V9  VALUE 1.5.
015510*    EVERY NEW EPISODE RESETS THE BANKROLL HERE - SEE
015520*    2000-RUN-ONE-SESSION.
015600     05  WS-STARTING-BANKROLL         PIC S9(7)V99
015700                                       VALUE 600.00.
015800     05  WS-MIN-BET                   PIC S9(5)V99 VALUE 1.00.
015900     05  WS-MAX-BET                   PIC S9(5)V99 VALUE 1000.00.
016000     05  WS-BANKRUPTCY-FLOOR          PIC S9(5)V99 VALUE 1.00.
016100     05  WS-HIT-SOFT-17-SW            PIC X    VALUE "N".
016200         88  HIT-SOFT-17                       VALUE "Y".
016300     05  WS-DEALER-PEEKS-SW           PIC X    VALUE "Y".
016400         88  DEALER-PEEKS                      VALUE "Y".
016500     05  WS-SPLIT-UNEVEN-SW           PIC X    VALUE "Y".
016600         88  SPLIT-UNEVEN-OK                    VALUE "Y".
016700     05  WS-DBL-AFTER-SPLIT-SW        PIC X    VALUE "Y".
016800         88  DOUBLE-AFTER-SPLIT-OK               VALUE "Y".
016900     05  WS-HIT-AFTER-SPLIT-ACES-SW   PIC X    VALUE "N".
017000         88  HIT-AFTER-SPLIT-ACES-OK             VALUE "Y".
017100     05  WS-BJ-WITH-SPLIT-ACES-SW     PIC X    VALUE "N".
017200         88  BLACKJACK-WITH-SPLIT-ACES-OK        VALUE "Y".
017210*    NON-ACE PAIRS MAY BE RESPLIT UP TO 4 HANDS; SPLIT ACES ARE
017220*    CAPPED AT 2 PER TICKET GA-1996-118 (SEE 0052 ABOVE).
017300     05  WS-RESPLIT-LIMIT-NON-ACE     PIC 9(1) COMP VALUE 4.
017400     05  WS-RESPLIT-LIMIT-ACES        PIC 9(1) COMP VALUE 2.
017500     05  FILLER                       PIC X(4).
017600*
017700*-----------------------------------------------------------------
017800* SIMULATION CONFIGURATION - LOADED FROM SIMCFG
017900*-----------------------------------------------------------------
018000 01  WS-CONFIG.
018010*    MOVED HERE FROM SIM-CONFIG-RECORD BY 1100-READ-CONFIG-RECORD
018020*    ONCE AT JOB START - THIS IS THE WORKING COPY THE REST OF THE
018030*    PROGRAM REFERS TO FOR THE DURATION OF THE RUN.
018100     05  WS-BETTOR-NAME               PIC X(10).
018200         88  BETTOR-IS-CONSTANT                 VALUE "CONSTANT".
018300         88  BETTOR-IS-VECTOR                    VALUE "VECTOR".
018400     05  WS-STRATEGIST-NAME           PIC X(10).
018410*    SINCE TICKET 0091 THESE TWO COME FROM SIMCFG INSTEAD OF
018420*    BEING HARD-CODED, SO OVERNIGHT RUNS CAN GO LONGER.
018500     05  WS-MAX-EPISODE-LENGTH        PIC 9(5) COMP.
018600     05  WS-NUM-EPISODES              PIC 9(5) COMP.
018700     05  WS-SIMULATION-ID             PIC X(20).
018800     05  WS-VECTOR-WEIGHTS.
018900         10  WS-VECTOR-WEIGHT OCCURS 13 TIMES
019000                               PIC S9V99 SIGN LEADING SEPARATE.
019100     05  FILLER                       PIC X(10).
019200*
019300*-----------------------------------------------------------------
019400* THE SHOE - FOUR DECKS, DEALT SEQUENTIALLY AFTER A SHUFFLE
019500*-----------------------------------------------------------------
019600 01  WS-SHOE-CARDS.
019700     05  WS-SHOE-CARD OCCURS 208 TIMES PIC 9(2) COMP.
019800     05  FILLER                       PIC X(2).
019900 01  WS-SHOE-NEXT-INDEX               PIC 9(3) COMP.
020000 01  WS-SHOE-REMAINING                PIC 9(3) COMP.
020100 01  WS-SWAP-CARD                     PIC 9(2) COMP.
020200*
020300*-----------------------------------------------------------------
020400* PSEUDO-RANDOM SEQUENCE - SEEDED FROM THE TIME OF DAY AT
020500* JOB START, THEN ADVANCED BY A FIXED MULTIPLIER/MODULUS PAIR
020600* SO THE SAME SEED ALWAYS REPRODUCES THE SAME SHUFFLE ORDER.
020700*-----------------------------------------------------------------
020800 01  WS-RANDOM-WORK.
020900     05  WS-RANDOM-SEED               PIC 9(10) COMP.
021000     05  WS-RANDOM-MULTIPLIER         PIC 9(10) COMP
021100                                       VALUE 16807.
021200     05  WS-RANDOM-MODULUS            PIC 9(10) COMP
021300                                       VALUE 2147483647.
021400     05  WS-RANDOM-PRODUCT            PIC 9(18) COMP.
021500     05  WS-RANDOM-QUOTIENT           PIC 9(18) COMP.
021600     05  WS-RANDOM-BOUND              PIC 9(3)  COMP.
021700     05  WS-RANDOM-BOUND-QUOT         PIC 9(10) COMP.
021800     05  FILLER                       PIC X(4).
021900 01  WS-TIME-OF-DAY                   PIC 9(8).
022000*
022100*-----------------------------------------------------------------
022200* CARD DISTRIBUTION (THE BOT'S RUNNING DECK COUNT). ENTRY 1 IS
022300* ALWAYS A FLAG/PADDING SLOT; ENTRIES 2-14 ARE THE RANKS ACE
022400* THROUGH KING (SUBSCRIPT = RANK + 1).
022500*-----------------------------------------------------------------
022600 01  WS-DECK-DISTRIBUTION.
022700     05  WS-DECK-DIST-ENTRY OCCURS 14 TIMES PIC 9(3) COMP.
022800     05  FILLER                       PIC X(2).
022900*
023000*-----------------------------------------------------------------
023100* THE STRATEGY TABLES - LITERAL DATA REDEFINED AS OCCURS TABLES.
023200* COLUMNS 1-10 ARE DEALER UP-TOTAL 2 THRU 11(ACE).
023300*-----------------------------------------------------------------
023400 01  WS-ACE-TABLE-LITERAL.
023500     05  FILLER PIC X(10) VALUE "HHHHHHHHHH".
023600     05  FILLER PIC X(10) VALUE "HHHHDHHHHH".
023700     05  FILLER PIC X(10) VALUE "HHHDDHHHHH".
023800     05  FILLER PIC X(10) VALUE "HHHDDHHHHH".
023900     05  FILLER PIC X(10) VALUE "HHDDDHHHHH".
024000     05  FILLER PIC X(10) VALUE "HDDDDHHHHH".
024100     05  FILLER PIC X(10) VALUE "SDDDDSSHHH".
024200     05  FILLER PIC X(10) VALUE "SSSSSSSSSS".
024300     05  FILLER PIC X(10) VALUE "SSSSSSSSSS".
024400     05  FILLER PIC X(10) VALUE "SSSSSSSSSS".
024500 01  WS-ACE-TABLE REDEFINES WS-ACE-TABLE-LITERAL.
024600     05  WS-ACE-ROW OCCURS 10 TIMES.
024700         10  WS-ACE-CELL OCCURS 10 TIMES PIC X.
024800*
024900 01  WS-HARD-TABLE-LITERAL.
025000     05  FILLER PIC X(10) VALUE "HHHHHHHHHH".
025100     05  FILLER PIC X(10) VALUE "HHHHHHHHHH".
025200     05  FILLER PIC X(10) VALUE "HHHHHHHHHH".
025300     05  FILLER PIC X(10) VALUE "HHHHHHHHHH".
025400     05  FILLER PIC X(10) VALUE "HHHHHHHHHH".
025500     05  FILLER PIC X(10) VALUE "HHHHHHHHHH".
025600     05  FILLER PIC X(10) VALUE "HDDDDHHHHH".
025700     05  FILLER PIC X(10) VALUE "DDDDDDDDHH".
025800     05  FILLER PIC X(10) VALUE "DDDDDDDDDH".
025900     05  FILLER PIC X(10) VALUE "HHSSSHHHHH".
026000     05  FILLER PIC X(10) VALUE "SSSSSHHHHH".
026100     05  FILLER PIC X(10) VALUE "SSSSSHHHHH".
026200     05  FILLER PIC X(10) VALUE "SSSSSHHHHH".
026300     05  FILLER PIC X(10) VALUE "SSSSSHHHSH".
026400     05  FILLER PIC X(10) VALUE "SSSSSSSSSS".
026500     05  FILLER PIC X(10) VALUE "SSSSSSSSSS".
026600     05  FILLER PIC X(10) VALUE "SSSSSSSSSS".
026700     05  FILLER PIC X(10) VALUE "SSSSSSSSSS".
026800     05  FILLER PIC X(10) VALUE "SSSSSSSSSS".
026900 01  WS-HARD-TABLE REDEFINES WS-HARD-TABLE-LITERAL.
027000     05  WS-HARD-ROW OCCURS 19 TIMES.
027100         10  WS-HARD-CELL OCCURS 10 TIMES PIC X.
027200*
027300 01  WS-SPLIT-TABLE-LITERAL.
027400     05  FILLER PIC X(10) VALUE "YYYYYYYYYY".
027500     05  FILLER PIC X(10) VALUE "YYYYYYNNNN".
027600     05  FILLER PIC X(10) VALUE "YYYYYYNNNN".
027700     05  FILLER PIC X(10) VALUE "NNNYYNNNNN".
027800     05  FILLER PIC X(10) VALUE "NNNNNNNNNN".
027900     05  FILLER PIC X(10) VALUE "YYYYYNNNNN".
028000     05  FILLER PIC X(10) VALUE "YYYYYYNNNN".
028100     05  FILLER PIC X(10) VALUE "YYYYYYYYYY".
028200     05  FILLER PIC X(10) VALUE "YYYYYNYYNN".
028300     05  FILLER PIC X(10) VALUE "NNNNNNNNNN".
028400 01  WS-SPLIT-TABLE REDEFINES WS-SPLIT-TABLE-LITERAL.
028500     05  WS-SPLIT-ROW OCCURS 10 TIMES.
028600         10  WS-SPLIT-CELL OCCURS 10 TIMES PIC X.
028700*
028800 01  WS-STRATEGY-INDEXES.
028900     05  WS-TABLE-ROW                 PIC 9(2) COMP.
029000     05  WS-TABLE-COL                 PIC 9(2) COMP.
029100     05  WS-TABLE-CELL                PIC X.
029200     05  FILLER                       PIC X(3).
029300*
029400*-----------------------------------------------------------------
029500* ONE SESSION (EPISODE) OF PLAY
029600*-----------------------------------------------------------------
029700 01  WS-SESSION-COUNTERS.
029800     05  WS-EPISODE-NUMBER            PIC 9(5) COMP.
029900     05  WS-GAME-NUMBER               PIC 9(5) COMP.
030000     05  FILLER                       PIC X(4).
030100 01  WS-BANKROLL                      PIC S9(7)V99.
030200 01  WS-SESSION-OVER-SW               PIC X    VALUE "N".
030300     88  SESSION-OVER                          VALUE "Y".
030400*
030500*-----------------------------------------------------------------
030600* ONE GAME (ONE DEALT ROUND, POSSIBLY SPLIT INTO SEVERAL HANDS)
030700*-----------------------------------------------------------------
030800 01  WS-BET-SIZE                      PIC S9(5)V99.
030900 01  WS-BET-MULTIPLIER                PIC 9(2) COMP.
031000 01  WS-BET-CAPACITY                  PIC 9(7) COMP.
031100*
031200 01  WS-GAME-FIRST-CARD-RANK          PIC 9(2) COMP.
031300 01  WS-GAME-IS-ACE-PAIR-SW           PIC X.
031400     88  GAME-IS-ACE-PAIR                       VALUE "Y".
031500 01  WS-GAME-RESPLIT-LIMIT            PIC 9(1) COMP.
031600*
031700 01  WS-HAND-COUNT                    PIC 9(1) COMP.
031800 01  WS-HANDS.
031810*    FOUR OCCURRENCES SO A PAIR CAN BE SPLIT TO THE RESPLIT
031820*    LIMIT (4 FOR NON-ACES) WITHOUT RUNNING OUT OF HAND SLOTS.
031830*    ENTRY 1 IS ALWAYS THE ORIGINAL HAND, EVEN IF LATER SPLIT.
031900     05  WS-HAND OCCURS 4 TIMES.
032000         10  WH-TOTAL                 PIC 9(2) COMP.
032100         10  WH-ACES                  PIC 9(1) COMP.
032200         10  WH-CARD-COUNT            PIC 9(1) COMP.
032300         10  WH-FIRST-CARD            PIC 9(2) COMP.
032400         10  WH-SECOND-CARD           PIC 9(2) COMP.
032500         10  WH-STATUS                PIC X.
032600             88  WH-ACTIVE                      VALUE "A".
032700             88  WH-STOOD                        VALUE "S".
032800             88  WH-BUSTED                        VALUE "B".
032900         10  WH-IS-DOUBLED            PIC X.
033000             88  WH-DOUBLED-YES                  VALUE "Y".
033100         10  WH-IS-BLACKJACK          PIC X.
033200             88  WH-BLACKJACK-YES                VALUE "Y".
033300         10  WH-PAYOUT                PIC S9V9.
033400         10  FILLER                   PIC X(2).
033500 01  WS-HAND-IX                       PIC 9(1) COMP.
033600 77  WS-HAND-SCAN-IX                  PIC 9(1) COMP.
033700*
033800 01  WS-DEALER.
033810*    WD-SHOWN-CARD IS THE UP CARD EVERY PLAYER DECISION IS MADE
033820*    AGAINST; WD-HIDDEN-CARD STAYS OUT OF SIGHT UNTIL THE PEEK
033830*    OR THE DEALER'S OWN PLAY STAGE TURNS IT OVER.
033900     05  WD-SHOWN-CARD                PIC 9(2) COMP.
034000     05  WD-HIDDEN-CARD                PIC 9(2) COMP.
034100     05  WD-UP-VALUE                   PIC 9(2) COMP.
034200     05  WD-TOTAL                      PIC 9(2) COMP.
034300     05  WD-ACES                       PIC 9(1) COMP.
034400     05  WD-IS-BLACKJACK               PIC X.
034500         88  DEALER-HAS-BLACKJACK               VALUE "Y".
034600     05  FILLER                        PIC X(3).
034700 01  WS-DEALER-PEEK-FORCED-SW         PIC X.
034800     88  DEALER-PEEK-FORCED                     VALUE "Y".
034900 01  WS-DEALER-DONE-SW                PIC X.
035000     88  DEALER-DONE                            VALUE "Y".
035100*
035200 01  WS-GAME-PAYOUT                   PIC S9(2)V9.
035300 01  WS-BANKROLL-DELTA                PIC S9(7)V99.
035400*
035500*-----------------------------------------------------------------
035600* WORKING FIELDS FOR A SINGLE CARD DRAW AND ITS VALUE
035700*-----------------------------------------------------------------
035800 01  WS-DRAWN-CARD-RANK               PIC 9(2) COMP.
035900 01  WS-CARD-VALUE                    PIC 9(2) COMP.
036000*
036100*-----------------------------------------------------------------
036200* BOT DECISION WORK AREAS
036300*-----------------------------------------------------------------
036400 01  WS-DECISION-SW                   PIC X.
036500     88  DECISION-YES                          VALUE "Y".
036600     88  DECISION-NO                            VALUE "N".
036700 01  WS-ACTION-VALUE                  PIC S9(5)V99.
036800*
036900*-----------------------------------------------------------------
037000* VECTOR BETTOR WORK AREAS
037100*-----------------------------------------------------------------
037200 01  WS-VECTOR-WORK.
037210*    WS-RUNNING-COUNT IS THE RAW HI-LO-STYLE TALLY KEPT AS THE
037220*    SHOE IS DEALT; DIVIDED BY WS-DECKS-LEFT TO GET THE TRUE
037230*    COUNT THE VECTOR BETTOR ACTUALLY KEYS ITS BET SIZE ON.
037300     05  WS-RUNNING-COUNT             PIC S9(5)V99.
037400     05  WS-TOTAL-REMAINING           PIC 9(4) COMP.
037500     05  WS-DECKS-LEFT                PIC 9(2)V9(4).
037600     05  WS-TRUE-COUNT                PIC S9(5)V99.
037700     05  WS-REVEALED-OF-RANK          PIC S9(4).
037800     05  WS-RANK-IX                   PIC 9(2) COMP.
037900     05  FILLER                       PIC X(4).
038000*
038100*-----------------------------------------------------------------
038200* MISC LOOP INDEXES
038300*-----------------------------------------------------------------
038400 77  WS-LOOP-IX                       PIC 9(3) COMP.
038500 01  WS-SPLIT-OCCURRED-SW             PIC X.
038600     88  SPLIT-OCCURRED-THIS-PASS                VALUE "Y".
038700*
038800*****************************************************************
038900*
039000 PROCEDURE DIVISION.
039100*
039120*-----------------------------------------------------------------
039140* TOP OF THE PROGRAM. ONE RUN OF SIMCFG MAY ASK FOR SEVERAL
039150* INDEPENDENT SESSIONS (FRESH BANKROLL AND FRESH SHOE EACH TIME) -
039160* THE OUTER PERFORM VARYING BELOW IS THE ONLY PLACE THAT COUNTS
039170* SESSIONS. EVERYTHING ELSE IN THIS PROGRAM IS SCOPED TO ONE
039180* SESSION OR ONE GAME WITHIN A SESSION.
039190*-----------------------------------------------------------------
039200 0000-MAINLINE.
039300     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT
039400     PERFORM 2000-RUN-ONE-SESSION THRU 2000-EXIT
039500             VARYING WS-EPISODE-NUMBER FROM 1 BY 1
039600             UNTIL WS-EPISODE-NUMBER > WS-NUM-EPISODES
039700     PERFORM 9000-WRAPUP THRU 9000-EXIT
039800     STOP RUN.
039900*
040000*-----------------------------------------------------------------
040100 1000-INITIALIZE-RUN.
040200     OPEN INPUT SIM-CONFIG-FILE
040300     OPEN OUTPUT SIM-LOG-FILE
040400     PERFORM 1100-READ-CONFIG-RECORD THRU 1100-EXIT
040500     ACCEPT WS-TIME-OF-DAY FROM TIME
040600     MOVE WS-TIME-OF-DAY TO WS-RANDOM-SEED
040700     IF WS-RANDOM-SEED = ZERO
040800        MOVE 1 TO WS-RANDOM-SEED
040900     END-IF.
041000 1000-EXIT.
041100     EXIT.
041200*
041300*-----------------------------------------------------------------
041320* SIMCFG CARRIES EXACTLY ONE RECORD - THERE IS NO MULTI-RUN
041340* CONCEPT IN THIS JOB, ONE JCL STEP IS ONE REQUESTED BLEND OF
041350* BETTOR, STRATEGIST, EPISODE COUNT AND EPISODE LENGTH. A SECOND
041360* RECORD ON SIMCFG, IF ONE WAS EVER SLIPPED IN BY A BAD JOB
041365* SUBMIT, IS SIMPLY NEVER READ.
041380*-----------------------------------------------------------------
041400 1100-READ-CONFIG-RECORD.
041500     READ SIM-CONFIG-FILE
041600          AT END
041700             DISPLAY "BJSIMBAT - SIMCFG IS EMPTY - JOB ABENDING"
041800             MOVE 16 TO RETURN-CODE
041900             STOP RUN
042000     END-READ
042100     MOVE CF-BETTOR-NAME       TO WS-BETTOR-NAME
042200     MOVE CF-STRATEGIST-NAME   TO WS-STRATEGIST-NAME
042300     MOVE CF-MAX-EPISODE-LEN   TO WS-MAX-EPISODE-LENGTH
042400     MOVE CF-NUM-EPISODES      TO WS-NUM-EPISODES
042500     MOVE CF-SIMULATION-ID     TO WS-SIMULATION-ID
042600     MOVE CF-VECTOR-WEIGHTS    TO WS-VECTOR-WEIGHTS.
042700 1100-EXIT.
042800     EXIT.
042900*
043000*-----------------------------------------------------------------
043100* ONE SESSION - RESET BANKROLL, SHUFFLE A FRESH SHOE, WRITE THE
043200* START MARKER, THEN PLAY GAMES UNTIL BANKRUPT OR TIME-LIMITED.
043300*-----------------------------------------------------------------
043400 2000-RUN-ONE-SESSION.
043500     MOVE WS-STARTING-BANKROLL TO WS-BANKROLL
043600     MOVE 1 TO WS-GAME-NUMBER
043700     MOVE "N" TO WS-SESSION-OVER-SW
043800     PERFORM 5000-BUILD-AND-SHUFFLE-SHOE THRU 5000-EXIT
043900     PERFORM 6100-RESET-DISTRIBUTION THRU 6100-EXIT
044000     PERFORM 7100-LOG-START THRU 7100-EXIT
044100     PERFORM 2100-PLAY-ONE-GAME THRU 2100-EXIT
044200             UNTIL SESSION-OVER.
044300 2000-EXIT.
044400     EXIT.
044500*
044600*-----------------------------------------------------------------
044620* ONE GAME IS ONE DEALT ROUND FROM BET TO SETTLEMENT. A GAME MAY
044640* FAN OUT INTO SEVERAL HANDS IF THE PLAYER SPLITS, BUT IT IS
044650* STILL ONE PASS THROUGH THIS PARAGRAPH AND ONE BUMP OF
044660* WS-GAME-NUMBER. THE DEALER-PEEK SHORT-CIRCUIT BELOW SKIPS
044670* SPLIT/DOUBLE/HIT-STAND ENTIRELY WHEN THE HOUSE RULE SHEET SAYS
044680* THE DEALER CHECKS FOR BLACKJACK BEFORE THE PLAYER ACTS.
044690*-----------------------------------------------------------------
044700 2100-PLAY-ONE-GAME.
044800     PERFORM 3000-CHOOSE-BET-STAGE THRU 3000-EXIT
044900     PERFORM 3100-DEAL-NEW-GAME THRU 3100-EXIT
045000     MOVE "N" TO WS-DEALER-PEEK-FORCED-SW
045100     IF DEALER-PEEKS AND DEALER-HAS-BLACKJACK
045200        MOVE "Y" TO WS-DEALER-PEEK-FORCED-SW
045300        MOVE "S" TO WH-STATUS(1)
045400     ELSE
045500        PERFORM 3200-SPLIT-STAGE THRU 3200-EXIT
045600        PERFORM 3300-DOUBLE-STAGE THRU 3300-EXIT
045700        PERFORM 3400-HITSTAND-STAGE THRU 3400-EXIT
045800     END-IF
045900     PERFORM 3500-DEALER-PLAY-STAGE THRU 3500-EXIT
046000     PERFORM 3600-SETTLE-GAME THRU 3600-EXIT
046100     IF WS-BANKROLL < WS-BANKRUPTCY-FLOOR
046200        MOVE "Y" TO WS-SESSION-OVER-SW
046300     ELSE
046400        ADD 1 TO WS-GAME-NUMBER
046500        IF WS-GAME-NUMBER >= WS-MAX-EPISODE-LENGTH
046600           MOVE "Y" TO WS-SESSION-OVER-SW
046700        END-IF
046800     END-IF.
046900 2100-EXIT.
047000     EXIT.
047100*
047200*-----------------------------------------------------------------
047300* CHOOSE_BET STAGE - ASK THE CONFIGURED BETTOR, CLAMP, LOG.
047400* PLAYER-TOTAL AND DEALER-TOTAL ARE ZERO HERE - NO CARDS HAVE
047500* BEEN DEALT FOR THIS GAME YET.
047600*-----------------------------------------------------------------
047700 3000-CHOOSE-BET-STAGE.
047800     IF BETTOR-IS-VECTOR
047900        PERFORM 3030-COMPUTE-BET-VECTOR THRU 3030-EXIT
048000     ELSE
048100        PERFORM 3020-COMPUTE-BET-CONSTANT THRU 3020-EXIT
048200     END-IF
048300     PERFORM 8000-CLAMP-BET THRU 8000-EXIT
048400     MOVE WS-BET-SIZE TO WS-ACTION-VALUE
048500     MOVE "CHOOSE_BET" TO SL-STAGE
048600     MOVE ZERO TO SL-PLAYER-TOTAL SL-PLAYER-ACES SL-DEALER-TOTAL
048700     PERFORM 7000-LOG-DECISION THRU 7000-EXIT
048800     MOVE 1 TO WS-BET-MULTIPLIER.
048900 3000-EXIT.
049000     EXIT.
049100*
049200*-----------------------------------------------------------------
049220* CONSTANT BETTOR - THE SIMPLEST OF THE TWO. FLAT BETS ONE UNIT
049240* EVERY HAND, WIN OR LOSE. NO MEMORY OF THE SHOE. USED AS THE
049260* CONTROL GROUP WHEN ANALYTICS WANTS TO MEASURE WHETHER A
049280* COUNTING BETTOR IS ACTUALLY WORTH THE TROUBLE.
049290*-----------------------------------------------------------------
049300 3020-COMPUTE-BET-CONSTANT.
049400     MOVE 1.00 TO WS-BET-SIZE.
049500 3020-EXIT.
049600     EXIT.
049700*
049800*-----------------------------------------------------------------
049900* VECTOR (CARD COUNTING) BETTOR - RUNNING COUNT IS THE WEIGHT
050000* VECTOR DOTTED WITH CARDS ALREADY SEEN OF EACH RANK; TRUE COUNT
050100* DIVIDES BY DECKS REMAINING; PROPOSED BET IS TRUE COUNT LESS 1.
050120* THE WEIGHT VECTOR ITSELF CAME FROM SIMCFG (CF-VECTOR-WEIGHTS) SO
050140* ANALYTICS CAN TEST A DIFFERENT COUNTING SYSTEM WITHOUT TOUCHING
050160* THIS PROGRAM - ONLY THE 13-CELL TABLE OF WEIGHTS CHANGES.
050200*-----------------------------------------------------------------
050300 3030-COMPUTE-BET-VECTOR.
050400     MOVE ZERO TO WS-RUNNING-COUNT WS-TOTAL-REMAINING
050500     PERFORM 3031-ACCUM-ONE-RANK THRU 3031-EXIT
050600             VARYING WS-RANK-IX FROM 1 BY 1
050700             UNTIL WS-RANK-IX > 13
050800     IF WS-TOTAL-REMAINING = ZERO
050900        MOVE 52 TO WS-TOTAL-REMAINING
051000     END-IF
051100     COMPUTE WS-DECKS-LEFT = WS-TOTAL-REMAINING / 52
051200     IF WS-DECKS-LEFT = ZERO
051300        MOVE 0.0001 TO WS-DECKS-LEFT
051400     END-IF
051500     COMPUTE WS-TRUE-COUNT ROUNDED =
051600           WS-RUNNING-COUNT / WS-DECKS-LEFT
051700     COMPUTE WS-BET-SIZE = WS-TRUE-COUNT - 1.
051800 3030-EXIT.
051900     EXIT.
052000*
052100*-----------------------------------------------------------------
052200* ONE RANK'S CONTRIBUTION TO THE RUNNING COUNT - DECK-DIST-ENTRY
052300* SUBSCRIPT IS RANK + 1 BECAUSE ENTRY 1 IS THE PADDING SLOT.
052400*-----------------------------------------------------------------
052500 3031-ACCUM-ONE-RANK.
052600     COMPUTE WS-REVEALED-OF-RANK =
052650           WS-CARDS-PER-RANK-FULL
052700           - WS-DECK-DIST-ENTRY(WS-RANK-IX + 1)
052800     COMPUTE WS-RUNNING-COUNT =
052900           WS-RUNNING-COUNT +
053000           WS-VECTOR-WEIGHT(WS-RANK-IX) * WS-REVEALED-OF-RANK
053100     ADD WS-DECK-DIST-ENTRY(WS-RANK-IX + 1) TO WS-TOTAL-REMAINING.
053200 3031-EXIT.
053300     EXIT.
053400*
053500*-----------------------------------------------------------------
053600* BOT-LEVEL BET CLAMP - APPLIES TO EVERY BETTOR.
053620* THE VECTOR BETTOR CAN PROPOSE A NEGATIVE OR NON-NUMERIC SIZE
053640* WHEN THE TRUE COUNT RUNS COLD OR A COMP FIELD GOES DIRTY ON A
053660* BAD RESHUFFLE - THIS PARAGRAPH IS THE LAST LINE OF DEFENSE
053680* BEFORE THE PROPOSED BET EVER TOUCHES THE LOG OR THE BANKROLL.
053700*-----------------------------------------------------------------
053800 8000-CLAMP-BET.
053900     IF WS-BET-SIZE NOT NUMERIC
054000        MOVE WS-MIN-BET TO WS-BET-SIZE
054100     END-IF
054200     IF WS-BET-SIZE > WS-MAX-BET
054300        MOVE WS-MAX-BET TO WS-BET-SIZE
054400     END-IF
054500     IF WS-BET-SIZE > WS-BANKROLL
054600        MOVE WS-BANKROLL TO WS-BET-SIZE
054700     END-IF
054800     IF WS-BET-SIZE < WS-MIN-BET
054900        MOVE WS-MIN-BET TO WS-BET-SIZE
055000     END-IF.
055100 8000-EXIT.
055200     EXIT.
055300*
055400*-----------------------------------------------------------------
055500* DEAL A NEW GAME - RESHUFFLE IF NEEDED, THEN TWO CARDS EACH TO
055600* PLAYER AND DEALER. DEALER'S SECOND CARD IS THE HIDDEN CARD.
055620* THE PLAYER'S FIRST HAND IS BUILT THROUGH THE SHARED
055640* 3120-ADD-CARD-TO-HAND PARAGRAPH, SO IT GETS THE USUAL SOFT-ACE
055650* DEMOTE/BUST/STAND CHECKS FOR FREE. THE DEALER HAND BELOW IS
055660* BUILT BY HAND INSTEAD (WD-SHOWN-CARD/WD-HIDDEN-CARD ARE KEPT
055670* SEPARATE SO THE HIDDEN CARD CAN STILL BE PEEKED AT WITHOUT
055680* BEING PRINTED) - SEE GA-2015-012 IN THE CHANGE LOG FOR WHY THE
055690* DEMOTE CHECK BELOW HAD TO BE ADDED EXPLICITLY FOR BOTH CARDS.
055700*-----------------------------------------------------------------
055800 3100-DEAL-NEW-GAME.
055900     PERFORM 5100-RESHUFFLE-CHECK THRU 5100-EXIT
056000     MOVE 1 TO WS-HAND-COUNT
056100     MOVE SPACE TO WH-STATUS(1) WH-IS-DOUBLED(1)
056150           WH-IS-BLACKJACK(1)
056200     SET WH-ACTIVE(1) TO TRUE
056300     MOVE ZERO TO WH-TOTAL(1) WH-ACES(1) WH-CARD-COUNT(1)
056400     PERFORM 5200-DRAW-CARD THRU 5200-EXIT
056500     PERFORM 3120-ADD-CARD-TO-HAND THRU 3120-EXIT
056600     PERFORM 5200-DRAW-CARD THRU 5200-EXIT
056700     PERFORM 3120-ADD-CARD-TO-HAND THRU 3120-EXIT
056800     MOVE WH-FIRST-CARD(1) TO WS-GAME-FIRST-CARD-RANK
056820*    THE ACE-PAIR RESPLIT CEILING IS SET HERE, ONCE PER GAME, OFF
056840*    OF ONLY THE FIRST CARD DEALT - A SPLIT PAIR OF ACES CANNOT BE
056860*    RESPLIT AS MANY TIMES AS A SPLIT PAIR OF TENS UNDER THE STRIP
056880*    RULE SHEET, SO 3300-SPLIT-HAND CHECKS WS-GAME-RESPLIT-LIMIT
056900     IF WS-GAME-FIRST-CARD-RANK = 1
057000        MOVE "Y" TO WS-GAME-IS-ACE-PAIR-SW
057100        MOVE WS-RESPLIT-LIMIT-ACES TO WS-GAME-RESPLIT-LIMIT
057200     ELSE
057300        MOVE "N" TO WS-GAME-IS-ACE-PAIR-SW
057400        MOVE WS-RESPLIT-LIMIT-NON-ACE TO WS-GAME-RESPLIT-LIMIT
057500     END-IF
057550*    THE DEALER'S TWO CARDS ARE TOTALED HERE DIRECTLY RATHER THAN
057560*    THROUGH 3120, SINCE 3120 ONLY KNOWS ABOUT HAND 1 OF THE
057570*    PLAYER'S TABLE.
057600     PERFORM 5200-DRAW-CARD THRU 5200-EXIT
057700     MOVE WS-DRAWN-CARD-RANK TO WD-SHOWN-CARD
057800     MOVE WS-CARD-VALUE TO WD-UP-VALUE
057900     PERFORM 5200-DRAW-CARD THRU 5200-EXIT
058000     MOVE WS-DRAWN-CARD-RANK TO WD-HIDDEN-CARD
058100     MOVE ZERO TO WD-TOTAL WD-ACES
058200     MOVE WD-SHOWN-CARD TO WS-DRAWN-CARD-RANK
058300     PERFORM 3130-CARD-VALUE-OF THRU 3130-EXIT
058400     COMPUTE WD-TOTAL = WD-TOTAL + WS-CARD-VALUE
058500     IF WD-SHOWN-CARD = 1
058600        ADD 1 TO WD-ACES
058700     END-IF
058705*    DEMOTE AFTER THE UP CARD TOO - OTHERWISE AN ACE UP FOLLOWED
058708*    BY AN ACE IN THE HOLE LEAVES THIS INTERMEDIATE TOTAL AT A
058712*    PHANTOM 12 WITH TWO ACES STILL COUNTED, SO THE SECOND ACE
058716*    BELOW WOULD DEMOTE AGAIN AND UNDERCOUNT - GA-2015-012.
058720     IF WD-TOTAL > 21 AND WD-ACES > ZERO
058740        SUBTRACT 1 FROM WD-ACES
058760        SUBTRACT 10 FROM WD-TOTAL
058780     END-IF
058800     MOVE WD-HIDDEN-CARD TO WS-DRAWN-CARD-RANK
058900     PERFORM 3130-CARD-VALUE-OF THRU 3130-EXIT
059000     COMPUTE WD-TOTAL = WD-TOTAL + WS-CARD-VALUE
059100     IF WD-HIDDEN-CARD = 1
059200        ADD 1 TO WD-ACES
059300     END-IF
059310*    SAME DEMOTION AFTER THE HOLE CARD - AN ACE-ACE DEALER PAIR
059315*    NOW NORMALIZES TO SOFT 12 INSTEAD OF SITTING AT A PHANTOM
059318*    HARD 22 (GA-2015-012).
059320     IF WD-TOTAL > 21 AND WD-ACES > ZERO
059340        SUBTRACT 1 FROM WD-ACES
059360        SUBTRACT 10 FROM WD-TOTAL
059380     END-IF
059400     IF WD-TOTAL = 21
059500        MOVE "Y" TO WD-IS-BLACKJACK
059600     ELSE
059700        MOVE "N" TO WD-IS-BLACKJACK
059800     END-IF
059900     IF WH-TOTAL(1) = 21
060000        SET WH-BLACKJACK-YES(1) TO TRUE
060100        SET WH-STOOD(1) TO TRUE
060200     END-IF.
060300 3100-EXIT.
060400     EXIT.
060500*
060600*-----------------------------------------------------------------
060700* ADD THE LAST CARD DRAWN (WS-DRAWN-CARD-RANK) TO HAND 1, USED
060800* ONLY WHILE DEALING THE INITIAL TWO CARDS OF A NEW GAME.
060900*-----------------------------------------------------------------
061000 3120-ADD-CARD-TO-HAND.
061100     IF WH-CARD-COUNT(1) = ZERO
061200        MOVE WS-DRAWN-CARD-RANK TO WH-FIRST-CARD(1)
061300     ELSE
061400        MOVE WS-DRAWN-CARD-RANK TO WH-SECOND-CARD(1)
061500     END-IF
061600     ADD 1 TO WH-CARD-COUNT(1)
061700     PERFORM 3130-CARD-VALUE-OF THRU 3130-EXIT
061800     COMPUTE WH-TOTAL(1) = WH-TOTAL(1) + WS-CARD-VALUE
061900     IF WS-DRAWN-CARD-RANK = 1
062000        ADD 1 TO WH-ACES(1)
062100     END-IF
062200     IF WH-TOTAL(1) > 21 AND WH-ACES(1) > ZERO
062300        SUBTRACT 1 FROM WH-ACES(1)
062400        SUBTRACT 10 FROM WH-TOTAL(1)
062500     END-IF
062510*    A TWO-CARD 21 IS CAUGHT SEPARATELY, JUST BELOW, AS A NATURAL.
062520*    THIS WH-STOOD IS ONLY FOR THE RARE CASE OF A 21 AFTER A SPLIT
062530*    HAND HAS ALREADY TAKEN A THIRD CARD THROUGH 3250 INSTEAD.
062600     IF WH-TOTAL(1) > 21
062700        SET WH-BUSTED(1) TO TRUE
062800     ELSE
062900        IF WH-TOTAL(1) >= 21
063000           SET WH-STOOD(1) TO TRUE
063100        END-IF
063200     END-IF.
063300 3120-EXIT.
063400     EXIT.
063500*
063600*-----------------------------------------------------------------
063700* CARD VALUE - ACE IS 11, FACE CARDS ARE 10, ELSE FACE VALUE.
063720* RANK 1 IS ALWAYS TAKEN AS THE HIGH (SOFT) VALUE OF AN ACE HERE -
063740* EVERY CALLER IS RESPONSIBLE FOR ITS OWN DEMOTE-TO-HARD CHECK
063760* AFTERWARD IF THE RUNNING TOTAL GOES OVER 21.
063800*-----------------------------------------------------------------
063900 3130-CARD-VALUE-OF.
064000     IF WS-DRAWN-CARD-RANK = 1
064100        MOVE 11 TO WS-CARD-VALUE
064200     ELSE
064300        IF WS-DRAWN-CARD-RANK > 10
064400           MOVE 10 TO WS-CARD-VALUE
064500        ELSE
064600           MOVE WS-DRAWN-CARD-RANK TO WS-CARD-VALUE
064700        END-IF
064800     END-IF.
064900 3130-EXIT.
065000     EXIT.
065100*
065200*-----------------------------------------------------------------
065300* SPLIT? STAGE - ENTERED ONLY WHEN THE DEALT HAND IS TWO CARDS
065400* AND THE PLAYER CAN AFFORD ANOTHER BET UNIT. RE-SCANS ALL
065500* CURRENT HANDS AFTER EACH SPLIT SO A RESPLIT (A THIRD OR
065600* FOURTH LIKE CARD) IS ALSO OFFERED, UP TO THE RESPLIT LIMIT.
065700*-----------------------------------------------------------------
065800 3200-SPLIT-STAGE.
065900     PERFORM 3900-COMPUTE-BET-CAPACITY THRU 3900-EXIT
066000     IF WH-CARD-COUNT(1) = 2
066050        AND WS-BET-CAPACITY > WS-BET-MULTIPLIER
066100        MOVE "Y" TO WS-SPLIT-OCCURRED-SW
066200        PERFORM 3210-SPLIT-PASS THRU 3210-EXIT
066300                UNTIL NOT SPLIT-OCCURRED-THIS-PASS
066400     END-IF.
066500 3200-EXIT.
066600     EXIT.
066700*
066800*-----------------------------------------------------------------
066820* HOW MANY MORE BET UNITS THE CURRENT BANKROLL COULD COVER, USED
066840* BY BOTH THE SPLIT AND DOUBLE GATES. SEE GA-2017-031 IN THE
066860* CHANGE LOG - A LONG WINNING SESSION CAN PUSH THIS RATIO WELL
066880* PAST WHAT A 3-DIGIT COMP FIELD CAN HOLD, SO WS-BET-CAPACITY WAS
066890* WIDENED RATHER THAN RELYING ON AN UNSIGNED TRUNCATION.
066895*-----------------------------------------------------------------
066900 3900-COMPUTE-BET-CAPACITY.
067000     DIVIDE WS-BANKROLL BY WS-BET-SIZE
067100            GIVING WS-BET-CAPACITY.
067200 3900-EXIT.
067300     EXIT.
067400*
067500*-----------------------------------------------------------------
067600* ONE PASS OVER ALL CURRENT HANDS, SPLITTING WHATEVER IS ASKED
067700* FOR AND ELIGIBLE. SETS THE PASS SWITCH SO 3200 KNOWS WHETHER
067800* TO SCAN AGAIN.
067900*-----------------------------------------------------------------
068000 3210-SPLIT-PASS.
068100     MOVE "N" TO WS-SPLIT-OCCURRED-SW
068200     PERFORM 3900-COMPUTE-BET-CAPACITY THRU 3900-EXIT
068300     PERFORM 3220-CONSIDER-ONE-SPLIT THRU 3220-EXIT
068400             VARYING WS-HAND-SCAN-IX FROM 1 BY 1
068500             UNTIL WS-HAND-SCAN-IX > WS-HAND-COUNT.
068600 3210-EXIT.
068700     EXIT.
068800*
068900*-----------------------------------------------------------------
068920* THE FOUR GO TO 3220-EXIT LINES BELOW ARE DELIBERATE EARLY
068940* BAILOUTS, NOT AN OVERSIGHT - A HAND THAT IS ALREADY MORE THAN
068960* TWO CARDS, A GAME THAT HAS HIT ITS RESPLIT LIMIT, A BANKROLL
068965* THAT CANNOT COVER ONE MORE UNIT, OR AN UNSPLITTABLE PAIR ALL
068970* SKIP THE STRATEGIST CALL AND THE SPLIT? LOG LINE ENTIRELY.
069000 3220-CONSIDER-ONE-SPLIT.
069100     IF WH-CARD-COUNT(WS-HAND-SCAN-IX) NOT = 2
069200        GO TO 3220-EXIT
069300     END-IF
069400     IF WS-HAND-COUNT >= WS-GAME-RESPLIT-LIMIT
069500        GO TO 3220-EXIT
069600     END-IF
069700     IF WS-BET-CAPACITY NOT > WS-BET-MULTIPLIER
069800        GO TO 3220-EXIT
069900     END-IF
070000     PERFORM 3230-PAIR-IS-SPLITTABLE THRU 3230-EXIT
070100     IF WS-DECISION-SW = "N"
070200        GO TO 3220-EXIT
070300     END-IF
070400     MOVE WH-TOTAL(WS-HAND-SCAN-IX) TO SL-PLAYER-TOTAL
070500     MOVE WH-ACES(WS-HAND-SCAN-IX)  TO SL-PLAYER-ACES
070600     MOVE WD-UP-VALUE                TO SL-DEALER-TOTAL
070700     PERFORM 4000-STRATEGIST-SHOULD-SPLIT THRU 4000-EXIT
070800     IF DECISION-YES
070900        MOVE 1 TO WS-ACTION-VALUE
071000     ELSE
071100        MOVE 0 TO WS-ACTION-VALUE
071200     END-IF
071300     MOVE "SPLIT?" TO SL-STAGE
071400     PERFORM 7000-LOG-DECISION THRU 7000-EXIT
071500     IF DECISION-YES
071600        PERFORM 3240-EXECUTE-SPLIT THRU 3240-EXIT
071700        MOVE "Y" TO WS-SPLIT-OCCURRED-SW
071800     END-IF.
071900 3220-EXIT.
072000     EXIT.
072100*
072200*-----------------------------------------------------------------
072300* A PAIR IS SPLITTABLE WHEN BOTH CARDS ARE THE SAME RANK, OR
072400* (VEGAS STRIP ALLOWS UNEVEN RANKS SUCH AS J+Q) WHEN BOTH CARDS
072500* CARRY THE SAME BLACKJACK VALUE AND THE SWITCH ALLOWS IT.
072520* WS-REVEALED-OF-RANK IS BORROWED HERE PURELY AS SCRATCH SPACE
072540* FOR THE FIRST CARD'S VALUE WHILE THE SECOND CARD'S VALUE IS
072560* LOOKED UP - IT HAS NOTHING TO DO WITH THE CARD-COUNTING
072580* PARAGRAPH THAT NORMALLY OWNS THAT FIELD.
072600*-----------------------------------------------------------------
072700 3230-PAIR-IS-SPLITTABLE.
072800     MOVE WH-FIRST-CARD(WS-HAND-SCAN-IX) TO WS-DRAWN-CARD-RANK
072900     PERFORM 3130-CARD-VALUE-OF THRU 3130-EXIT
073000     MOVE WS-CARD-VALUE TO WS-REVEALED-OF-RANK
073100     MOVE WH-SECOND-CARD(WS-HAND-SCAN-IX) TO WS-DRAWN-CARD-RANK
073200     PERFORM 3130-CARD-VALUE-OF THRU 3130-EXIT
073300     IF WH-FIRST-CARD(WS-HAND-SCAN-IX) =
073350           WH-SECOND-CARD(WS-HAND-SCAN-IX)
073400        SET DECISION-YES TO TRUE
073500     ELSE
073600        IF SPLIT-UNEVEN-OK AND WS-CARD-VALUE = WS-REVEALED-OF-RANK
073700           SET DECISION-YES TO TRUE
073800        ELSE
073900           SET DECISION-NO TO TRUE
074000        END-IF
074100     END-IF.
074200 3230-EXIT.
074300     EXIT.
074400*
074500*-----------------------------------------------------------------
074600* SPLIT HAND WS-HAND-SCAN-IX INTO ITSELF AND A NEW HAND. EACH
074700* KEEPS ONE OF THE ORIGINAL TWO CARDS AND DRAWS ONE FRESH CARD.
074720* THE NEW HAND IS ALWAYS APPENDED AT WS-HAND-COUNT, NEVER INSERTED
074740* IN THE MIDDLE OF THE TABLE - 3210-SPLIT-PASS RE-SCANS FROM HAND
074760* 1 EVERY PASS SO A FRESH SPLIT ON AN EARLIER HAND IS STILL SEEN
074780* ON THE NEXT PASS, NOT MISSED BECAUSE THE SCAN ALREADY WENT BY.
074800*-----------------------------------------------------------------
074900 3240-EXECUTE-SPLIT.
075000     ADD 1 TO WS-HAND-COUNT
075100     MOVE WS-HAND-COUNT TO WS-HAND-IX
075200     MOVE WH-SECOND-CARD(WS-HAND-SCAN-IX)
075250           TO WH-FIRST-CARD(WS-HAND-IX)
075300     MOVE SPACE TO WH-STATUS(WS-HAND-IX) WH-IS-DOUBLED(WS-HAND-IX)
075400                   WH-IS-BLACKJACK(WS-HAND-IX)
075500     SET WH-ACTIVE(WS-HAND-IX) TO TRUE
075600     MOVE WH-FIRST-CARD(WS-HAND-IX) TO WS-DRAWN-CARD-RANK
075700     PERFORM 3130-CARD-VALUE-OF THRU 3130-EXIT
075800     MOVE WS-CARD-VALUE TO WH-TOTAL(WS-HAND-IX)
075900     MOVE ZERO TO WH-ACES(WS-HAND-IX)
076000     MOVE 1 TO WH-CARD-COUNT(WS-HAND-IX)
076100     IF WH-FIRST-CARD(WS-HAND-IX) = 1
076200        MOVE 1 TO WH-ACES(WS-HAND-IX)
076300     END-IF
076400* THE ORIGINAL HAND KEEPS ITS FIRST CARD AND RESETS TO ONE CARD
076500     MOVE WH-FIRST-CARD(WS-HAND-SCAN-IX) TO WS-DRAWN-CARD-RANK
076600     PERFORM 3130-CARD-VALUE-OF THRU 3130-EXIT
076700     MOVE WS-CARD-VALUE TO WH-TOTAL(WS-HAND-SCAN-IX)
076800     MOVE ZERO TO WH-ACES(WS-HAND-SCAN-IX)
076900     MOVE 1 TO WH-CARD-COUNT(WS-HAND-SCAN-IX)
077000     IF WH-FIRST-CARD(WS-HAND-SCAN-IX) = 1
077100        MOVE 1 TO WH-ACES(WS-HAND-SCAN-IX)
077200     END-IF
077300     SET WH-ACTIVE(WS-HAND-SCAN-IX) TO TRUE
077400     PERFORM 5200-DRAW-CARD THRU 5200-EXIT
077500     MOVE WS-HAND-SCAN-IX TO WS-HAND-IX
077600     PERFORM 3250-DEAL-ONE-INTO-FOCUS THRU 3250-EXIT
077700     PERFORM 5200-DRAW-CARD THRU 5200-EXIT
077800     MOVE WS-HAND-COUNT TO WS-HAND-IX
077900     PERFORM 3250-DEAL-ONE-INTO-FOCUS THRU 3250-EXIT
078000     MOVE WS-HAND-COUNT TO WS-BET-MULTIPLIER
078020*    WS-BET-MULTIPLIER TRACKS HOW MANY HANDS ARE NOW ON THE TABLE
078040*    SO 3600-SETTLE-GAME KNOWS HOW MANY BET UNITS ARE AT RISK.
078060*    STRIP RULE SHEET: SPLIT ACES DRAW ONE CARD APIECE AND STOP -
078080*    NO HITTING A SPLIT ACE HAND UNLESS THE SWITCH ALLOWS IT.
078100     IF GAME-IS-ACE-PAIR AND NOT HIT-AFTER-SPLIT-ACES-OK
078200        SET WH-STOOD(WS-HAND-SCAN-IX) TO TRUE
078300        SET WH-STOOD(WS-HAND-COUNT) TO TRUE
078400     END-IF.
078500 3240-EXIT.
078600     EXIT.
078700*
078800*-----------------------------------------------------------------
078900* FOLD THE LAST CARD DRAWN INTO HAND WS-HAND-IX (USED WHEN THE
079000* HAND IN FOCUS IS NOT ALWAYS HAND 1).
079020* THIS IS THE SAME DEMOTE/BUST/STAND LOGIC AS 3120-ADD-CARD-TO-
079040* HAND BUT SUBSCRIPTED BY WS-HAND-IX INSTEAD OF HARD-CODED TO
079060* HAND 1 - KEPT AS A SEPARATE PARAGRAPH RATHER THAN PARAMETERIZING
079080* 3120 BECAUSE 3120 RUNS ONLY DURING THE INITIAL TWO-CARD DEAL,
079090* BEFORE ANY SPLIT COULD HAVE CREATED A SECOND HAND.
079100*-----------------------------------------------------------------
079200 3250-DEAL-ONE-INTO-FOCUS.
079300     IF WH-CARD-COUNT(WS-HAND-IX) = ZERO
079400        MOVE WS-DRAWN-CARD-RANK TO WH-FIRST-CARD(WS-HAND-IX)
079500     ELSE
079600        MOVE WS-DRAWN-CARD-RANK TO WH-SECOND-CARD(WS-HAND-IX)
079700     END-IF
079800     ADD 1 TO WH-CARD-COUNT(WS-HAND-IX)
079900     PERFORM 3130-CARD-VALUE-OF THRU 3130-EXIT
080000     COMPUTE WH-TOTAL(WS-HAND-IX) =
080100             WH-TOTAL(WS-HAND-IX) + WS-CARD-VALUE
080200     IF WS-DRAWN-CARD-RANK = 1
080300        ADD 1 TO WH-ACES(WS-HAND-IX)
080400     END-IF
080500     IF WH-TOTAL(WS-HAND-IX) > 21 AND WH-ACES(WS-HAND-IX) > ZERO
080600        SUBTRACT 1 FROM WH-ACES(WS-HAND-IX)
080700        SUBTRACT 10 FROM WH-TOTAL(WS-HAND-IX)
080800     END-IF
080900     IF WH-TOTAL(WS-HAND-IX) > 21
081000        SET WH-BUSTED(WS-HAND-IX) TO TRUE
081100     ELSE
081200        IF WH-TOTAL(WS-HAND-IX) >= 21
081300           SET WH-STOOD(WS-HAND-IX) TO TRUE
081400        END-IF
081500     END-IF.
081600 3250-EXIT.
081700     EXIT.
081800*
081900*-----------------------------------------------------------------
082000* DOUBLE? STAGE - SKIPPED ENTIRELY IF THE BANKROLL WILL NOT
082100* COVER ONE MORE BET UNIT. OTHERWISE EACH HAND IN TURN, WHILE
082200* STILL AFFORDABLE, IS OFFERED A DOUBLE.
082220* BET CAPACITY IS RE-CHECKED INSIDE 3310 FOR EACH HAND BECAUSE A
082240* DOUBLE ON AN EARLIER HAND IN A SPLIT GAME CAN SPEND DOWN THE
082260* BANKROLL ENOUGH TO TAKE A LATER HAND OUT OF RANGE.
082300*-----------------------------------------------------------------
082400 3300-DOUBLE-STAGE.
082500     PERFORM 3900-COMPUTE-BET-CAPACITY THRU 3900-EXIT
082600     IF WS-BET-CAPACITY NOT > WS-BET-MULTIPLIER
082700        GO TO 3300-EXIT
082800     END-IF
082900     PERFORM 3310-CONSIDER-ONE-DOUBLE THRU 3310-EXIT
083000             VARYING WS-HAND-IX FROM 1 BY 1
083100             UNTIL WS-HAND-IX > WS-HAND-COUNT.
083200 3300-EXIT.
083300     EXIT.
083400*
083500*-----------------------------------------------------------------
083520* FOUR GATES MUST ALL PASS BEFORE THE STRATEGIST IS EVEN ASKED -
083540* STILL TWO CARDS, NOT ALREADY A NATURAL BLACKJACK, STILL ACTIVE
083560* (NOT ALREADY STOOD OR BUSTED BY A PRIOR SPLIT-ACES RULE), AND
083580* AFFORDABLE. DOUBLE-AFTER-SPLIT IS A SEPARATE HOUSE SWITCH FROM
083590* ORDINARY DOUBLING AND IS CHECKED LAST, ONLY WHEN WS-HAND-COUNT
083595* SHOWS THIS GAME WAS ACTUALLY SPLIT.
083600 3310-CONSIDER-ONE-DOUBLE.
083700     IF WH-CARD-COUNT(WS-HAND-IX) NOT = 2
083800        GO TO 3310-EXIT
083900     END-IF
084000     IF WH-BLACKJACK-YES(WS-HAND-IX)
084100        GO TO 3310-EXIT
084200     END-IF
084300     IF NOT WH-ACTIVE(WS-HAND-IX)
084400        GO TO 3310-EXIT
084500     END-IF
084600     PERFORM 3900-COMPUTE-BET-CAPACITY THRU 3900-EXIT
084700     IF WS-BET-CAPACITY NOT > WS-BET-MULTIPLIER
084800        GO TO 3310-EXIT
084900     END-IF
085000     IF NOT DOUBLE-AFTER-SPLIT-OK AND WS-HAND-COUNT > 1
085100        GO TO 3310-EXIT
085200     END-IF
085300     MOVE WH-TOTAL(WS-HAND-IX) TO SL-PLAYER-TOTAL
085400     MOVE WH-ACES(WS-HAND-IX)  TO SL-PLAYER-ACES
085500     MOVE WD-UP-VALUE           TO SL-DEALER-TOTAL
085600     PERFORM 4010-STRATEGIST-SHOULD-DOUBLE THRU 4010-EXIT
085700     IF DECISION-YES
085800        MOVE 1 TO WS-ACTION-VALUE
085900     ELSE
086000        MOVE 0 TO WS-ACTION-VALUE
086100     END-IF
086200     MOVE "DOUBLE?" TO SL-STAGE
086300     PERFORM 7000-LOG-DECISION THRU 7000-EXIT
086400     IF DECISION-YES
086500        SET WH-DOUBLED-YES(WS-HAND-IX) TO TRUE
086600        ADD 1 TO WS-BET-MULTIPLIER
086700        PERFORM 5200-DRAW-CARD THRU 5200-EXIT
086800        PERFORM 3250-DEAL-ONE-INTO-FOCUS THRU 3250-EXIT
086900        IF WH-ACTIVE(WS-HAND-IX)
087000           SET WH-STOOD(WS-HAND-IX) TO TRUE
087100        END-IF
087200     END-IF.
087300 3310-EXIT.
087400     EXIT.
087500*
087600*-----------------------------------------------------------------
087700* HIT/STAND STAGE - EACH HAND IN TURN IS OFFERED HITS UNTIL IT
087800* STANDS OR BUSTS, THEN FOCUS ADVANCES TO THE NEXT HAND.
087820* A HAND THAT WAS ALREADY SETTLED BY THE DOUBLE STAGE (STOOD
087840* IMMEDIATELY AFTER ITS ONE DOUBLE-DOWN CARD) OR BY A SPLIT-ACES
087860* ONE-CARD RULE SIMPLY FALLS THROUGH 3405 WITHOUT BEING OFFERED
087880* ANOTHER HIT - WH-ACTIVE IS ALREADY FALSE FOR IT BY THIS POINT.
087900*-----------------------------------------------------------------
088000 3400-HITSTAND-STAGE.
088100     PERFORM 3405-PLAY-ONE-HANDS-TURNS THRU 3405-EXIT
088200             VARYING WS-HAND-IX FROM 1 BY 1
088300             UNTIL WS-HAND-IX > WS-HAND-COUNT.
088400 3400-EXIT.
088500     EXIT.
088600*
088700*-----------------------------------------------------------------
088720* ONE HAND'S ENTIRE TURN - KEEPS ASKING THE STRATEGIST UNTIL THE
088740* HAND STOPS BEING ACTIVE (A STAND, A BUST, OR 21).
088760*-----------------------------------------------------------------
088800 3405-PLAY-ONE-HANDS-TURNS.
088900     PERFORM 3410-PLAY-OUT-ONE-HAND THRU 3410-EXIT
089000             UNTIL NOT WH-ACTIVE(WS-HAND-IX).
089100 3405-EXIT.
089200     EXIT.
089300*
089400*-----------------------------------------------------------------
089420* ONE HIT/STAND DECISION FOR THE HAND IN FOCUS - LOG THEN ACT.
089440*-----------------------------------------------------------------
089500 3410-PLAY-OUT-ONE-HAND.
089600     MOVE WH-TOTAL(WS-HAND-IX) TO SL-PLAYER-TOTAL
089700     MOVE WH-ACES(WS-HAND-IX)  TO SL-PLAYER-ACES
089800     MOVE WD-UP-VALUE           TO SL-DEALER-TOTAL
089900     PERFORM 4020-STRATEGIST-SHOULD-HIT THRU 4020-EXIT
090000     IF DECISION-YES
090100        MOVE 1 TO WS-ACTION-VALUE
090200     ELSE
090300        MOVE 0 TO WS-ACTION-VALUE
090400     END-IF
090500     MOVE "HIT/STAND" TO SL-STAGE
090600     PERFORM 7000-LOG-DECISION THRU 7000-EXIT
090700     IF DECISION-YES
090800        PERFORM 5200-DRAW-CARD THRU 5200-EXIT
090900        PERFORM 3250-DEAL-ONE-INTO-FOCUS THRU 3250-EXIT
091000     ELSE
091100        SET WH-STOOD(WS-HAND-IX) TO TRUE
091200     END-IF.
091300 3410-EXIT.
091400     EXIT.
091500*
091600*-----------------------------------------------------------------
091700* DEALER PLAYS OUT AFTER EVERY PLAYER HAND HAS STOOD OR BUSTED,
091800* UNLESS THE DEALER PEEK ALREADY SETTLED THE HAND WITH A NATURAL.
091820* VEGAS STRIP RULE SHEET - THE DEALER PLAYS ONCE AGAINST THE
091840* WHOLE TABLE OF HANDS, NOT ONCE PER HAND, EVEN WHEN THE PLAYER
091860* SPLIT INTO SEVERAL HANDS. THAT IS WHY THIS STAGE RUNS AFTER
091880* 3400-HITSTAND-STAGE HAS FINISHED EVERY HAND, NOT INSIDE IT.
091900*-----------------------------------------------------------------
092000 3500-DEALER-PLAY-STAGE.
092100     IF DEALER-PEEK-FORCED
092200        GO TO 3500-EXIT
092300     END-IF
092400     MOVE "N" TO WS-DEALER-DONE-SW
092500     PERFORM 3510-DEALER-DRAW-DECISION THRU 3510-EXIT
092600             UNTIL DEALER-DONE.
092700 3500-EXIT.
092800     EXIT.
092900*
093000*-----------------------------------------------------------------
093020* HIT-SOFT-17 IS THE ONE HOUSE-RULE SWITCH THAT CHANGES WHAT
093040* "DONE" MEANS FOR THE DEALER - STRIP TABLES THAT STAND ON ALL 17S
093060* LEAVE THIS SWITCH OFF AND THE SOFT-17 BRANCH BELOW NEVER FIRES.
093080* SEE GA-2001-079 FOR WHY THIS PARAGRAPH USES A DONE SWITCH AT
093090* ALL INSTEAD OF A LOOP-ENDING ARITHMETIC TRICK.
093100 3510-DEALER-DRAW-DECISION.
093200     IF WD-TOTAL < 17
093300        PERFORM 3520-DEALER-DRAW-ONE THRU 3520-EXIT
093400     ELSE
093500        IF WD-TOTAL = 17 AND WD-ACES > ZERO AND HIT-SOFT-17
093600           PERFORM 3520-DEALER-DRAW-ONE THRU 3520-EXIT
093700        ELSE
093800           MOVE "Y" TO WS-DEALER-DONE-SW
093900        END-IF
094000     END-IF.
094100 3510-EXIT.
094200     EXIT.
094300*
094400*-----------------------------------------------------------------
094420* ONE DEALER HIT, WITH THE SAME SOFT-ACE DEMOTE CHECK EVERY OTHER
094440* CARD ADDITION IN THIS PROGRAM CARRIES - SEE 3120-ADD-CARD-TO-
094460* HAND AND 3250-DEAL-ONE-INTO-FOCUS FOR THE PLAYER-SIDE TWINS OF
094480* THIS LOGIC, AND GA-2015-012 FOR THE DEALER'S OPENING TWO CARDS.
094500 3520-DEALER-DRAW-ONE.
094600     PERFORM 5200-DRAW-CARD THRU 5200-EXIT
094700     PERFORM 3130-CARD-VALUE-OF THRU 3130-EXIT
094800     COMPUTE WD-TOTAL = WD-TOTAL + WS-CARD-VALUE
094900     IF WS-DRAWN-CARD-RANK = 1
095000        ADD 1 TO WD-ACES
095100     END-IF
095200     IF WD-TOTAL > 21 AND WD-ACES > ZERO
095300        SUBTRACT 1 FROM WD-ACES
095400        SUBTRACT 10 FROM WD-TOTAL
095500     END-IF.
095600 3520-EXIT.
095700     EXIT.
095800*
095900*-----------------------------------------------------------------
096000* SETTLE THE GAME - PAYOUT SUMMED OVER ALL HANDS, IN BET UNITS,
096100* TIMES THE BET SIZE, ADDED TO THE BANKROLL.
096120* WS-GAME-PAYOUT IS IN WHOLE BET-UNIT MULTIPLES (-1, 0, +1, +1.5
096140* FOR A NATURAL, DOUBLED TO -2/+2 WHEN THE HAND WAS DOUBLED) -
096150* ONLY THE FINAL MULTIPLY BY WS-BET-SIZE CONVERTS IT TO DOLLARS.
096200*-----------------------------------------------------------------
096300 3600-SETTLE-GAME.
096400     MOVE ZERO TO WS-GAME-PAYOUT
096500     PERFORM 3605-SETTLE-AND-ACCUM THRU 3605-EXIT
096600             VARYING WS-HAND-IX FROM 1 BY 1
096700             UNTIL WS-HAND-IX > WS-HAND-COUNT
096800     COMPUTE WS-BANKROLL-DELTA ROUNDED =
096900             WS-GAME-PAYOUT * WS-BET-SIZE
097000     ADD WS-BANKROLL-DELTA TO WS-BANKROLL.
097100 3600-EXIT.
097200     EXIT.
097300*
097400*-----------------------------------------------------------------
097420* PER-HAND WRAPPER SO 3600 CAN PERFORM VARYING OVER THE HAND
097440* TABLE WHILE KEEPING THE ACCUMULATION AND THE SETTLEMENT RULES
097460* THEMSELVES IN TWO SEPARATE, SEPARATELY TESTABLE PARAGRAPHS.
097500 3605-SETTLE-AND-ACCUM.
097600     PERFORM 3610-SETTLE-ONE-HAND THRU 3610-EXIT
097700     ADD WH-PAYOUT(WS-HAND-IX) TO WS-GAME-PAYOUT.
097800 3605-EXIT.
097900     EXIT.
098000*
098100*-----------------------------------------------------------------
098120* SETTLEMENT ORDER OF OPERATIONS MATTERS HERE - THE SPLIT-ACES
098140* BLACKJACK DOWNGRADE RUNS FIRST (A 21 ON A SPLIT ACE HAND IS
098160* ORDINARY 21, NOT A PAYING NATURAL, UNLESS THE HOUSE SWITCH
098180* SAYS OTHERWISE), THEN THE NATURAL PAYOUT, THEN THE ORDINARY
098190* BUST/PUSH/WIN/LOSE LADDER, THEN THE DOUBLE-DOWN PAYOUT DOUBLER.
098200 3610-SETTLE-ONE-HAND.
098300     IF WH-BLACKJACK-YES(WS-HAND-IX)
098400        AND (GAME-IS-ACE-PAIR AND WS-HAND-COUNT > 1
098500             AND NOT BLACKJACK-WITH-SPLIT-ACES-OK)
098600        MOVE "N" TO WH-IS-BLACKJACK(WS-HAND-IX)
098700     END-IF
098800     IF WH-BLACKJACK-YES(WS-HAND-IX)
098900        IF DEALER-HAS-BLACKJACK
099000           MOVE 0.0 TO WH-PAYOUT(WS-HAND-IX)
099100        ELSE
099200           MOVE WS-BLACKJACK-PAYOUT TO WH-PAYOUT(WS-HAND-IX)
099300        END-IF
099400     ELSE
099500        IF WH-TOTAL(WS-HAND-IX) > 21
099600           MOVE -1 TO WH-PAYOUT(WS-HAND-IX)
099700        ELSE
099800           IF WD-TOTAL > 21
099900              MOVE 1 TO WH-PAYOUT(WS-HAND-IX)
100000           ELSE
100100              IF WH-TOTAL(WS-HAND-IX) = WD-TOTAL
100200                 MOVE 0 TO WH-PAYOUT(WS-HAND-IX)
100300              ELSE
100400                 IF WH-TOTAL(WS-HAND-IX) > WD-TOTAL
100500                    MOVE 1 TO WH-PAYOUT(WS-HAND-IX)
100600                 ELSE
100700                    MOVE -1 TO WH-PAYOUT(WS-HAND-IX)
100800                 END-IF
100900              END-IF
101000           END-IF
101100        END-IF
101200        IF WH-DOUBLED-YES(WS-HAND-IX)
101300           MULTIPLY 2 BY WH-PAYOUT(WS-HAND-IX)
101400        END-IF
101500     END-IF.
101600 3610-EXIT.
101700     EXIT.
101800*
101900*-----------------------------------------------------------------
102000* BASIC STRATEGIST - THREE LOOKUP TABLES KEYED BY PLAYER TOTAL,
102100* SOFT-ACE FLAG AND DEALER UP-TOTAL.
102120* THE TABLES THEMSELVES (WS-ACE-TABLE, WS-HARD-TABLE,
102140* WS-SPLIT-TABLE) ARE BUILT AS LITERAL STRING CONSTANTS IN
102160* WORKING-STORAGE, REDEFINED AS ROW/COLUMN OCCURS TABLES - SEE
102180* THE DATA DIVISION NEAR WS-ACE-TABLE-LITERAL FOR THE CELL
102190* CODES (H/S/D/Y/N).
102200*-----------------------------------------------------------------
102300 4100-COMPUTE-DEALER-COLUMN.
102400     COMPUTE WS-TABLE-COL = SL-DEALER-TOTAL - 1.
102500 4100-EXIT.
102600     EXIT.
102700*
102800*-----------------------------------------------------------------
102820* SPLIT TABLE IS ROWED BY PLAYER RANK, NOT PLAYER TOTAL - ROW 1 IS
102840* RESERVED FOR A PAIR OF ACES (WS-TABLE-ROW FORCED TO 1), EVERY
102860* OTHER PAIR ROWS BY HALF ITS TOTAL (A PAIR OF 8S HAS A TOTAL OF
102880* 16, ROW 8) SINCE A PAIR IS ALWAYS TWO EQUAL OR EQUAL-VALUE
102890* CARDS.
102900 4000-STRATEGIST-SHOULD-SPLIT.
103000     PERFORM 4100-COMPUTE-DEALER-COLUMN THRU 4100-EXIT
103100     IF WH-FIRST-CARD(WS-HAND-SCAN-IX) = 1
103200        MOVE 1 TO WS-TABLE-ROW
103300     ELSE
103400        MOVE WH-TOTAL(WS-HAND-SCAN-IX) TO WS-TABLE-ROW
103500        DIVIDE WS-TABLE-ROW BY 2 GIVING WS-TABLE-ROW
103600     END-IF
103700     MOVE WS-SPLIT-CELL(WS-TABLE-ROW, WS-TABLE-COL)
103750           TO WS-TABLE-CELL
103800     IF WS-TABLE-CELL = "Y"
103900        SET DECISION-YES TO TRUE
104000     ELSE
104100        SET DECISION-NO TO TRUE
104200     END-IF.
104300 4000-EXIT.
104400     EXIT.
104500*
104600*-----------------------------------------------------------------
104620* DOUBLE SHARES ITS LOOKUP WITH HIT/STAND BELOW - "D" IN EITHER
104640* TABLE MEANS DOUBLE, ANYTHING ELSE MEANS NO DOUBLE OFFERED (THE
104660* CALLER ALREADY SCREENED OUT NON-TWO-CARD AND NON-AFFORDABLE
104680* HANDS BEFORE EVER REACHING THIS PARAGRAPH).
104700 4010-STRATEGIST-SHOULD-DOUBLE.
104800     PERFORM 4030-LOOKUP-HIT-STAND-CELL THRU 4030-EXIT
104900     IF WS-TABLE-CELL = "D"
105000        SET DECISION-YES TO TRUE
105100     ELSE
105200        SET DECISION-NO TO TRUE
105300     END-IF.
105400 4010-EXIT.
105500     EXIT.
105600*
105700*-----------------------------------------------------------------
105720* "S" (STAND) IS THE ONLY CELL THAT SAYS NO - EVERY OTHER CELL IN
105740* THE HIT/STAND TABLES (INCLUDING "D" FOR DOUBLE, WHICH THIS
105760* PARAGRAPH IS NEVER ASKED ABOUT ONCE THE DOUBLE OFFER HAS ALREADY
105780* BEEN DECLINED OR TAKEN) READS AS A HIT.
105800 4020-STRATEGIST-SHOULD-HIT.
105900     PERFORM 4030-LOOKUP-HIT-STAND-CELL THRU 4030-EXIT
106000     IF WS-TABLE-CELL = "S"
106100        SET DECISION-NO TO TRUE
106200     ELSE
106300        SET DECISION-YES TO TRUE
106400     END-IF.
106500 4020-EXIT.
106600     EXIT.
106700*
106800*-----------------------------------------------------------------
106820* SOFT HANDS (AT LEAST ONE ACE STILL COUNTED AS 11) USE THE ACE
106840* TABLE, ROWED BY TOTAL LESS 11 SINCE A SOFT TOTAL CANNOT GO
106860* BELOW SOFT 12; HARD HANDS USE THE HARD TABLE, ROWED BY TOTAL
106870* LESS 2 SINCE A HARD TOTAL CANNOT GO BELOW 4 (TWO DEUCES).
106900 4030-LOOKUP-HIT-STAND-CELL.
107000     PERFORM 4100-COMPUTE-DEALER-COLUMN THRU 4100-EXIT
107100     IF SL-PLAYER-ACES > ZERO
107200        COMPUTE WS-TABLE-ROW = SL-PLAYER-TOTAL - 11
107300        MOVE WS-ACE-CELL(WS-TABLE-ROW, WS-TABLE-COL)
107330              TO WS-TABLE-CELL
107400     ELSE
107500        COMPUTE WS-TABLE-ROW = SL-PLAYER-TOTAL - 2
107600        MOVE WS-HARD-CELL(WS-TABLE-ROW, WS-TABLE-COL)
107650              TO WS-TABLE-CELL
107700     END-IF.
107800 4030-EXIT.
107900     EXIT.
108000*
108100*-----------------------------------------------------------------
108200* BUILD AND SHUFFLE A FRESH FOUR-DECK SHOE - 16 OF EACH RANK,
108300* THEN A FISHER-YATES SHUFFLE DRIVEN BY THE PRNG BELOW.
108320* WS-LOOP-IX DOES DOUBLE DUTY HERE - IT IS THE FILL CURSOR WHILE
108340* 5010/5020 BUILD THE UNSHUFFLED SHOE, THEN THE SAME FIELD BECOMES
108360* THE SHRINKING UPPER BOUND WHILE 5030 SHUFFLES DOWNWARD FROM
108380* CARD 208 TO CARD 2 (CARD 1 NEEDS NO SWAP OF ITS OWN).
108400*-----------------------------------------------------------------
108500 5000-BUILD-AND-SHUFFLE-SHOE.
108600     MOVE ZERO TO WS-LOOP-IX
108700     PERFORM 5010-BUILD-ONE-RANK THRU 5010-EXIT
108800             VARYING WS-RANK-IX FROM 1 BY 1
108900             UNTIL WS-RANK-IX > 13
109000     PERFORM 5030-SHUFFLE-ONE-POSITION THRU 5030-EXIT
109100             VARYING WS-LOOP-IX FROM 208 BY -1
109200             UNTIL WS-LOOP-IX < 2
109300     MOVE 1 TO WS-SHOE-NEXT-INDEX
109400     MOVE 208 TO WS-SHOE-REMAINING.
109500 5000-EXIT.
109600     EXIT.
109700*
109800*-----------------------------------------------------------------
109820* ONE RANK'S WORTH OF CARDS - FOUR DECKS MEANS FOUR OF EVERY RANK
109840* PER SUIT TIMES FOUR SUITS, I.E. WS-CARDS-PER-RANK-FULL (16)
109860* COPIES OF THIS RANK GO INTO THE SHOE.
109900 5010-BUILD-ONE-RANK.
110000     PERFORM 5020-PLACE-ONE-CARD THRU 5020-EXIT
110100             WS-CARDS-PER-RANK-FULL TIMES.
110200 5010-EXIT.
110300     EXIT.
110400*
110500*-----------------------------------------------------------------
110520* ONE SHOE SLOT FILLED WITH THE CURRENT RANK - THE SHOE IS STILL
110540* IN RANK ORDER AT THIS POINT, UNSHUFFLED.
110600 5020-PLACE-ONE-CARD.
110700     ADD 1 TO WS-LOOP-IX
110800     MOVE WS-RANK-IX TO WS-SHOE-CARD(WS-LOOP-IX).
110900 5020-EXIT.
111000     EXIT.
111100*
111200*-----------------------------------------------------------------
111220* CLASSIC FISHER-YATES STEP - SWAP THE CARD AT WS-LOOP-IX WITH A
111240* RANDOMLY CHOSEN CARD SOMEWHERE FROM POSITION 1 THROUGH
111260* WS-LOOP-IX INCLUSIVE, THEN SHRINK THE RANGE BY ONE FOR THE
111280* NEXT CALL.
111300 5030-SHUFFLE-ONE-POSITION.
111400     PERFORM 5300-NEXT-RANDOM THRU 5300-EXIT
111500     PERFORM 5400-RANDOM-IN-RANGE THRU 5400-EXIT
111600     MOVE WS-SHOE-CARD(WS-LOOP-IX) TO WS-SWAP-CARD
111700     MOVE WS-SHOE-CARD(WS-RANDOM-BOUND)
111750           TO WS-SHOE-CARD(WS-LOOP-IX)
111800     MOVE WS-SWAP-CARD TO WS-SHOE-CARD(WS-RANDOM-BOUND).
111900 5030-EXIT.
112000     EXIT.
112100*
112200*-----------------------------------------------------------------
112300* RESHUFFLE WHEN LESS THAN A QUARTER OF THE SHOE REMAINS.
112320* THE DECK DISTRIBUTION TABLE THE VECTOR BETTOR COUNTS AGAINST
112340* MUST BE RESET IN THE SAME BREATH AS THE SHOE ITSELF, OR THE
112360* BETTOR WOULD THINK CARDS FROM THE OLD SHOE ARE STILL OUT THERE.
112400*-----------------------------------------------------------------
112500 5100-RESHUFFLE-CHECK.
112600     IF WS-SHOE-REMAINING < WS-RESHUFFLE-PENETRATION
112700        PERFORM 5000-BUILD-AND-SHUFFLE-SHOE THRU 5000-EXIT
112800        PERFORM 6100-RESET-DISTRIBUTION THRU 6100-EXIT
112900     END-IF.
113000 5100-EXIT.
113100     EXIT.
113200*
113300*-----------------------------------------------------------------
113400* DRAW THE NEXT CARD FROM THE SHOE AND FOLD IT INTO THE BOT'S
113500* RUNNING DECK DISTRIBUTION.
113520* THE SHOE IS NEVER RE-SHUFFLED AFTER THE CUT CARD UNTIL THE
113540* NEXT HAND BEGINS (SEE 5100-RESHUFFLE-CHECK) - THIS PARAGRAPH
113560* ONLY EVER ADVANCES WS-SHOE-NEXT-INDEX FORWARD, IT NEVER WRAPS.
113600*-----------------------------------------------------------------
113700 5200-DRAW-CARD.
113800     MOVE WS-SHOE-CARD(WS-SHOE-NEXT-INDEX) TO WS-DRAWN-CARD-RANK
113900     ADD 1 TO WS-SHOE-NEXT-INDEX
114000     SUBTRACT 1 FROM WS-SHOE-REMAINING
114100     PERFORM 3130-CARD-VALUE-OF THRU 3130-EXIT
114200     PERFORM 6000-UPDATE-CARD-COUNT THRU 6000-EXIT.
114300 5200-EXIT.
114400     EXIT.
114500*
114600*-----------------------------------------------------------------
114620* LINEAR CONGRUENTIAL GENERATOR - NO INTRINSIC FUNCTION RANDOM IS
114640* USED (SHOP CONVENTION), JUST A MULTIPLY AND A DIVIDE REMAINDER
114660* AGAINST A FIXED MODULUS, SEEDED ONCE FROM TIME-OF-DAY AT
114680* 1000-INITIALIZE-RUN.
114700 5300-NEXT-RANDOM.
114800     COMPUTE WS-RANDOM-PRODUCT =
114900             WS-RANDOM-MULTIPLIER * WS-RANDOM-SEED
115000     DIVIDE WS-RANDOM-PRODUCT BY WS-RANDOM-MODULUS
115100            GIVING WS-RANDOM-QUOTIENT
115200            REMAINDER WS-RANDOM-SEED.
115300 5300-EXIT.
115400     EXIT.
115500*
115600*-----------------------------------------------------------------
115700* BOUND THE LAST RANDOM VALUE TO 1 THRU WS-LOOP-IX (THE UNSHUFFLED
115800* PORTION OF THE SHOE STILL BEING PROCESSED).
115900*-----------------------------------------------------------------
116000 5400-RANDOM-IN-RANGE.
116100     DIVIDE WS-RANDOM-SEED BY WS-LOOP-IX
116200            GIVING WS-RANDOM-BOUND-QUOT
116300            REMAINDER WS-RANDOM-BOUND
116400     ADD 1 TO WS-RANDOM-BOUND.
116500 5400-EXIT.
116600     EXIT.
116700*
116800*-----------------------------------------------------------------
116900* CARD COUNTING - SUBTRACT THE CARD JUST REVEALED FROM THE
117000* RUNNING DECK DISTRIBUTION (SUBSCRIPT = RANK + 1, SLOT 1 IS
117100* THE PADDING SLOT).
117200*-----------------------------------------------------------------
117300 6000-UPDATE-CARD-COUNT.
117400     SUBTRACT 1 FROM WS-DECK-DIST-ENTRY(WS-DRAWN-CARD-RANK + 1).
117500 6000-EXIT.
117600     EXIT.
117700*
117800*-----------------------------------------------------------------
117820* EVERY RANK'S SLOT GOES BACK TO A FULL SHOE'S WORTH (16 OF EACH
117840* RANK), DONE ONCE AT SESSION START AND AGAIN ON EVERY RESHUFFLE.
117860* SLOT 1 IS THE PADDING SLOT AND IS SET TO ZERO DIRECTLY RATHER
117880* THAN THROUGH THE LOOP, SINCE THERE IS NO RANK 0.
117900 6100-RESET-DISTRIBUTION.
118000     MOVE ZERO TO WS-DECK-DIST-ENTRY(1)
118100     PERFORM 6110-RESET-ONE-ENTRY THRU 6110-EXIT
118200             VARYING WS-RANK-IX FROM 2 BY 1
118300             UNTIL WS-RANK-IX > 14.
118400 6100-EXIT.
118500     EXIT.
118600*
118700*-----------------------------------------------------------------
118720* ONE RANK'S SLOT RESET - SUBSCRIPT IS RANK + 1 SO RANK 1 (ACE)
118740* LANDS IN SLOT 2, RANK 13 (KING) LANDS IN SLOT 14.
118800 6110-RESET-ONE-ENTRY.
118900     MOVE WS-CARDS-PER-RANK-FULL
118950           TO WS-DECK-DIST-ENTRY(WS-RANK-IX).
119000 6110-EXIT.
119100     EXIT.
119200*
119300*-----------------------------------------------------------------
119400* WRITE ONE DECISION RECORD TO THE SIMULATION LOG.
119420* EVERY STAGE OF THE GAME (CHOOSE_BET, SPLIT?, DOUBLE?, HIT/STAND)
119440* LOGS THROUGH THIS SAME PARAGRAPH SO BJEVLRPT NEVER HAS TO KNOW
119460* WHICH STAGE PRODUCED A GIVEN RECORD - IT JUST READS SL-STAGE.
119480* THE FULL 14-SLOT DECK DISTRIBUTION RIDES ALONG ON EVERY RECORD,
119490* NOT JUST THE CHOOSE_BET ONES, SO A FUTURE EVALUATOR CAN CORRE-
119495* LATE ANY DECISION AGAINST SHOE DEPLETION IF ASKED TO.
119500*-----------------------------------------------------------------
119600 7000-LOG-DECISION.
119700     MOVE WS-BANKROLL TO SL-CHIPS
119800     MOVE WS-ACTION-VALUE TO SL-ACTION
119900     PERFORM 7010-COPY-ONE-DECK-ENTRY THRU 7010-EXIT
120000             VARYING WS-LOOP-IX FROM 1 BY 1
120100             UNTIL WS-LOOP-IX > 14
120200     WRITE SL-DECISION-RECORD.
120300 7000-EXIT.
120400     EXIT.
120500*
120600*-----------------------------------------------------------------
120620* ONE DECK-DISTRIBUTION SLOT COPIED FROM WORKING-STORAGE INTO THE
120640* OUTGOING LOG RECORD'S OWN COPY OF THE TABLE.
120700 7010-COPY-ONE-DECK-ENTRY.
120800     MOVE WS-DECK-DIST-ENTRY(WS-LOOP-IX)
120900       TO SL-DECK-COUNT-ENTRY(WS-LOOP-IX).
121000 7010-EXIT.
121100     EXIT.
121200*
121300*-----------------------------------------------------------------
121320* ONE SENTINEL RECORD WRITTEN AHEAD OF THE FIRST HAND SO BJEVLRPT
121340* CAN TELL A GENUINELY EMPTY LOG FROM A RUN THAT NEVER STARTED -
121360* SL-START-RECORD CARRIES NO DECISION DATA, JUST THE MARKER.
121400 7100-LOG-START.
121500     MOVE SPACE TO SL-START-RECORD
121600     MOVE "START" TO SS-MARKER
121700     WRITE SL-START-RECORD.
121800 7100-EXIT.
121900     EXIT.
122000*
122100*-----------------------------------------------------------------
122120* HOUSEKEEPING ON THE WAY OUT OF THE RUN UNIT. NEITHER FILE NEEDS
122140* ANY END-OF-RUN TOTALS WRITTEN HERE - THE CONFIG FILE IS READ-
122160* ONLY AND THE LOG FILE'S DECISION RECORDS ARE BJEVLRPT'S INPUT,
122180* SO ALL THIS PARAGRAPH DOES IS RELEASE THE TWO ASSIGNMENTS
122190* CLEANLY BEFORE GOBACK RETURNS CONTROL TO THE OPERATING SYSTEM.
122200 9000-WRAPUP.
122300     CLOSE SIM-CONFIG-FILE
122400     CLOSE SIM-LOG-FILE.
122500 9000-EXIT.
122600     EXIT.
