000100*****************************************************************
000200* Blackjack Simulation Evaluation Report
000300* Written by, C. Chipman, EMIT Systems
000400* March 21, 1994
000500* in Enterprise COBOL v6.3 for z/OS
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    BJEVLRPT.
001000 AUTHOR.        CHIPMAN.
001100 INSTALLATION.  EMIT SYSTEMS - GAMING ANALYTICS UNIT.
001200 DATE-WRITTEN.  03/21/1994.
001300 DATE-COMPILED.
001400 SECURITY.      UNCLASSIFIED - INTERNAL SIMULATION OUTPUT ONLY.
001500*
001600*****************************************************************
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 03/21/1994 CAC  0000  ORIGINAL PROGRAM - READS THE LOGLIST
002000*                       CONTROL FILE, GROUPS SIMLOG OUTPUT BY
002100*                       BOT NAME AND PRINTS THE LOG-GROWTH
002200*                       METRIC PER GROUP TO EVALRPT.
002300* 04/22/1994 CAC  0009  METRIC NOW USES THE MERCATOR SERIES
002400*                       APPROXIMATION OF LN(1+MEAN) INSTEAD OF
002500*                       THE LOOKUP TABLE THE PIT BOSS DID NOT
002600*                       TRUST PAST A MEAN OF 0.20.
002700* 06/02/1994 CAC  0013  GROUP-BY-PREFIX NOW SCANS FOR THE FIRST
002800*                       DIGIT IN THE DD NAME RATHER THAN
002900*                       ASSUMING A FIXED 6-CHARACTER PREFIX -
003000*                       BROKE ON THE "VECTOR" GROUP.
003100* 01/17/1995 RMT  0018  ADDED THE REPORT TITLE AND UNDERLINE
003200*                       LINES SO THIS REPORT LOOKS LIKE THE
003300*                       REST OF THE OVERNIGHT DECK.
003400* 07/11/1996 RMT  0024  GROWTH ACCUMULATION NOW RESETS AT EVERY
003500*                       START MARKER INSTEAD OF CARRYING THE
003600*                       LAST GAME OF ONE SESSION INTO THE FIRST
003700*                       GAME OF THE NEXT - GA-1996-119.
003800* 02/26/1998 DLH  0029  GUARDED THE GROWTH CALCULATION AGAINST
003900*                       A ZERO PRIOR-CHIPS VALUE.
004000* 11/04/1998 DLH  0034  Y2K REMEDIATION - DATE-WRITTEN AND ALL
004100*                       CHANGE LOG DATES REVIEWED, NO WINDOWED
004200*                       YEAR FIELDS FOUND IN THIS PROGRAM.
004300* 03/30/1999 DLH  0037  Y2K REMEDIATION SIGN-OFF - GA-1999-004.
004400* 08/15/2001 KPN  0042  GROUP TABLE RAISED FROM 20 TO 50 ENTRIES
004500*                       FOR THE EXPANDED OVERNIGHT BOT ROSTER.
004600* 05/06/2004 KPN  0047  ADDED THE LL-NAME-SUFFIX TRACE DISPLAY
004700*                       SO OPERATIONS CAN MATCH A JOB LOG LINE
004800*                       BACK TO A SPECIFIC SIMLOG DD.
004900* 10/12/2009 JBS  0052  MERCATOR SERIES TERM COUNT RAISED FROM
005000*                       20 TO 40 - ANALYTICS SAW A COUPLE OF
005100*                       HIGH-VARIANCE GROUPS CONVERGE SLOWLY.
005150* 03/04/2011 JBS  0057  GROWTH DENOMINATOR WAS PRIOR CHIPS INSTEAD
005160*                       OF ONE PLUS PRIOR CHIPS - METRIC HAD BEEN
005170*                       RUNNING HIGH ON EVERY GROUP SINCE THE
005180*                       PIT BOSS REDEFINED IT IN '96. GA-2011-008.
005185* 04/03/2019 JBS  0062  WS-GROUP-IX AND WS-FOUND-GROUP-IX MOVED TO
005190*                       77-LEVEL, SHOP STANDARD FOR STANDALONE
005195*                       SCALARS - GA-2019-021.
005200*****************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS BJ-NUMERIC-CLASS IS "0" THRU "9"
005900     SWITCH-0 IS BJ-DEBUG-SWITCH ON STATUS IS BJ-DEBUG-ON
006000                                  OFF STATUS IS BJ-DEBUG-OFF.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT LOG-LIST-FILE ASSIGN TO LOGLIST
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-LOGLIST.
006600*
006700* CURRENT-LOG-FILE IS RE-ASSIGNED AT RUN TIME FOR EACH ENTRY IN
006800* LOGLIST - A SHOP CONVENTION FOR A STEP THAT FANS OUT OVER A
006900* VARIABLE NUMBER OF SIMLOG FILES FROM ONE OVERNIGHT BATCH.
007000*
007100     SELECT CURRENT-LOG-FILE ASSIGN TO WS-CURRENT-LOG-DDNAME
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-CURRENT-LOG.
007400*
007500     SELECT EVAL-REPORT-FILE ASSIGN TO EVALRPT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-EVAL-REPORT.
007800*
007900*****************************************************************
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  LOG-LIST-FILE
008500     RECORDING MODE F.
008600 01  LOG-LIST-RECORD.
008610*    ONE LINE PER SIMLOG DD NAME THE OVERNIGHT STEP FANNED OUT
008620*    OVER - LL-LOG-FILE-NAME IS MOVED TO WS-CURRENT-LOG-DDNAME
008630*    AND THE FILE IS OPENED UNDER THAT REASSIGNED NAME.
008700     05  LL-LOG-FILE-NAME            PIC X(8).
008800     05  FILLER                      PIC X(72).
008900 01  LL-NAME-VIEW REDEFINES LOG-LIST-RECORD.
008910*    ADDED PER TICKET 0047 SO A TRACE DISPLAY CAN SHOW THE
008920*    SEQUENCE SUFFIX WITHOUT A SEPARATE UNSTRING.
009000     05  LL-NAME-PREFIX              PIC X(6).
009100     05  LL-NAME-SUFFIX              PIC X(2).
009200     05  FILLER                      PIC X(72).
009300*
009400 FD  CURRENT-LOG-FILE
009500     RECORDING MODE F.
009600 01  SL-DECISION-RECORD.
009700     05  SL-STAGE                    PIC X(10).
009800     05  FILLER                      PIC X.
009900     05  SL-CHIPS                    PIC S9(7)V99
010000                                      SIGN LEADING SEPARATE.
010100     05  FILLER                      PIC X.
010200     05  SL-PLAYER-TOTAL             PIC 9(2).
010300     05  FILLER                      PIC X.
010400     05  SL-PLAYER-ACES              PIC 9(1).
010500     05  FILLER                      PIC X.
010600     05  SL-DEALER-TOTAL             PIC 9(2).
010700     05  FILLER                      PIC X.
010800     05  SL-ACTION                   PIC S9(5)V99
010900                                      SIGN LEADING SEPARATE.
011000     05  FILLER                      PIC X.
011100     05  SL-DECK-COUNT OCCURS 14 TIMES.
011200         10  SL-DECK-COUNT-ENTRY     PIC 9(3).
011300         10  FILLER                  PIC X.
011400 01  SL-START-RECORD REDEFINES SL-DECISION-RECORD.
011500     05  SS-MARKER                   PIC X(10).
011600     05  FILLER                      PIC X(139).
011700*
011800 FD  EVAL-REPORT-FILE
011900     RECORDING MODE F.
012000 01  ER-PRINT-LINE.
012010*    ONE SUMMARY SENTENCE PER GROUP, BUILT BY 3010-BUILD-AND-
012020*    WRITE-LINE AND WRITTEN TO EVALRPT.
012100     05  ER-LINE-TEXT                PIC X(100).
012200     05  FILLER                      PIC X(33).
012300 01  ER-HEADER-LINE REDEFINES ER-PRINT-LINE.
012310*    TITLE AND UNDERLINE ONLY - ADDED PER TICKET 0018 TO MATCH
012320*    THE REST OF THE OVERNIGHT PRINT DECK.
012400     05  EH-REPORT-TITLE             PIC X(50).
012500     05  FILLER                      PIC X(83).
012600*
012700*****************************************************************
012800*
012900 WORKING-STORAGE SECTION.
013000*
013100*-----------------------------------------------------------------
013200* FILE STATUS AND CONTROL SWITCHES
013300*-----------------------------------------------------------------
013400 01  WS-EOF-SWITCHES.
013410*    LOGLIST-EOF ENDS THE OUTER LOOP IN 0000-MAINLINE; CURLOG-EOF
013420*    ENDS THE INNER SCAN OF WHICHEVER SIMLOG IS CURRENTLY OPEN.
013500     05  WS-LOGLIST-EOF               PIC X    VALUE "N".
013600         88  LOGLIST-EOF                        VALUE "Y".
013700     05  WS-CURLOG-EOF                 PIC X    VALUE "N".
013800         88  CURLOG-EOF                          VALUE "Y".
013900     05  FILLER                        PIC X(2).
014000*
014100 01  FS-LOGLIST                       PIC XX     VALUE "00".
014200 01  FS-CURRENT-LOG                   PIC XX     VALUE "00".
014300 01  FS-EVAL-REPORT                   PIC XX     VALUE "00".
014400*
014500 01  WS-CURRENT-LOG-DDNAME            PIC X(8)   VALUE SPACES.
014600*
014700*-----------------------------------------------------------------
014800* GROUP ACCUMULATOR TABLE - ONE ENTRY PER DISTINCT BOT/STRATEGY
014900* PREFIX SEEN ON THE LOGLIST. SEARCHED LINEARLY - THE OVERNIGHT
015000* ROSTER NEVER RUNS MORE THAN A HANDFUL OF DISTINCT BOTS.
015100*-----------------------------------------------------------------
015200 01  WS-GROUP-TABLE.
015300     05  WS-GROUP-ENTRY OCCURS 50 TIMES.
015310*        THE DERIVED DD-NAME PREFIX - "CONSTANT", "VECTOR", ETC.
015400         10  WG-GROUP-NAME            PIC X(8).
015410*        HOW MANY LOGLIST ENTRIES (SIMLOG FILES) FELL INTO THIS
015420*        GROUP - PRINTED AS THE LEAD COUNT IN THE 3010 LINE.
015500         10  WG-FILE-COUNT            PIC 9(4)      COMP.
015510*        RUNNING SUM OF G AND G-SQUARED ACROSS EVERY CHOOSE_BET
015520*        PAIR IN THE GROUP - FEEDS THE MEAN/VARIANCE AT 3000.
015600         10  WG-SUM-G                 PIC S9(9)V9(6) COMP.
015700         10  WG-SUM-G2                PIC S9(9)V9(6) COMP.
015800         10  WG-COUNT-G               PIC 9(7)      COMP.
015900         10  FILLER                   PIC X(4).
016000 01  WS-GROUP-COUNT                   PIC 9(3) COMP VALUE ZERO.
016100 77  WS-GROUP-IX                      PIC 9(3) COMP.
016200 77  WS-FOUND-GROUP-IX                PIC 9(3) COMP.
016300 01  WS-GROUP-FOUND-SW                PIC X.
016400     88  GROUP-FOUND                            VALUE "Y".
016500*
016600*-----------------------------------------------------------------
016700* DD-NAME SCAN WORK - DERIVES THE GROUP PREFIX BY LOOKING FOR
016800* THE FIRST DIGIT OR TRAILING SPACE IN THE 8-BYTE DD NAME.
016900*-----------------------------------------------------------------
017000 01  WS-SCAN-WORK.
017010*    WS-GROUP-LEN AND WS-NEW-GROUP-NAME HOLD THE RESULT OF THE
017020*    SCAN ONCE 2210-SCAN-ONE-CHAR STOPS; 2200 THEN TRIMS
017030*    WS-CURRENT-LOG-DDNAME TO THAT LENGTH TO GET THE GROUP NAME.
017100     05  WS-SCAN-IX                   PIC 9(2) COMP.
017200     05  WS-GROUP-LEN                 PIC 9(2) COMP.
017300     05  WS-SCAN-STOP-SW              PIC X.
017400         88  SCAN-STOPPED                       VALUE "Y".
017500     05  WS-NEW-GROUP-NAME            PIC X(8).
017600     05  FILLER                       PIC X(3).
017700*
017800*-----------------------------------------------------------------
017900* PER-FILE CHIPS TRACKING - ONE g VALUE PER PAIR OF CONSECUTIVE
018000* CHOOSE_BET LINES WITHIN THE SAME SESSION.
018100*-----------------------------------------------------------------
018200 01  WS-CHIPS-WORK.
018210*    WS-PREV-CHIPS CARRIES THE BANKROLL FROM THE PRIOR
018220*    CHOOSE_BET LINE IN THE SAME SESSION FORWARD TO 2130 SO A
018230*    GROWTH RATE CAN BE COMPUTED FOR THE CURRENT ONE.
018300     05  WS-PREV-CHIPS                PIC S9(7)V99.
018350     05  WS-ONE-PLUS-PREV             PIC S9(7)V99 COMP.
018400     05  WS-PREV-SET-SW               PIC X.
018500         88  PREV-CHIPS-SET                     VALUE "Y".
018510*    PER-PAIR GROWTH RATE AND ITS SQUARE, ACCUMULATED INTO THE
018520*    GROUP TABLE'S RUNNING SUMS FOR THE MEAN/VARIANCE AT 3000.
018600     05  WS-G-VALUE                   PIC S9(9)V9(6) COMP.
018700     05  WS-G-SQUARED                 PIC S9(9)V9(6) COMP.
018800     05  FILLER                       PIC X(3).
018900*
019000*-----------------------------------------------------------------
019100* PER-GROUP METRIC WORK
019200*-----------------------------------------------------------------
019300 01  WS-METRIC-WORK.
019310*    MEAN AND VARIANCE OF THE GROUP'S G-VALUES, FOLLOWED BY THE
019320*    PIECES OF THE GA-2011-008 METRIC FORMULA - SEE 3000 FOR
019330*    HOW THESE COMBINE INTO WS-METRIC-RESULT.
019400     05  WS-MEAN-G                    PIC S9(9)V9(6) COMP.
019500     05  WS-VARIANCE-G                PIC S9(9)V9(6) COMP.
019600     05  WS-ONE-PLUS-MEAN             PIC S9(9)V9(6) COMP.
019700     05  WS-LN-RESULT                 PIC S9(9)V9(6) COMP.
019800     05  WS-METRIC-RESULT             PIC S9(3)V9(6) COMP.
019900     05  FILLER                       PIC X(3).
020000*
020100*-----------------------------------------------------------------
020200* NATURAL LOG BY THE MERCATOR SERIES -
020300* LN(1+X) = X - X**2/2 + X**3/3 - X**4/4 + ...
020400* NO INTRINSIC FUNCTION IS USED FOR THIS.
020500*-----------------------------------------------------------------
020600 01  WS-LN-SERIES-WORK.
020700     05  WS-LN-X                      PIC S9(9)V9(9) COMP.
020800     05  WS-LN-TERM                   PIC S9(9)V9(9) COMP.
020900     05  WS-LN-POWER                  PIC S9(9)V9(9) COMP.
021000     05  WS-LN-SUM                    PIC S9(9)V9(9) COMP.
021100     05  WS-LN-N                      PIC 9(3)  COMP.
021200     05  WS-LN-SIGN                   PIC S9(1) COMP.
021300     05  FILLER                       PIC X(4).
021400*
021500*-----------------------------------------------------------------
021600* REPORT LINE EDIT FIELDS
021700*-----------------------------------------------------------------
021800 01  WS-EDIT-FIELDS.
021810*    ZERO-SUPPRESSED DISPLAY FORMS MOVED INTO THE 3010 PRINT
021820*    LINE - THE METRIC KEEPS ALL SIX DECIMAL PLACES SINCE A
021830*    BOT'S GROWTH RATE OFTEN RUNS WELL UNDER A PENNY PER GAME.
021900     05  WS-EDIT-FILE-COUNT           PIC ZZZ9.
022000     05  WS-EDIT-METRIC               PIC -(3)9.999999.
022100     05  FILLER                       PIC X(4).
022200*
022300*****************************************************************
022400*
022500 PROCEDURE DIVISION.
022600*
022700*-----------------------------------------------------------------
022720* TOP OF THE PROGRAM. ONE RUN READS THE WHOLE LOGLIST CONTROL
022740* FILE, ACCUMULATING CHOOSE_BET GROWTH PER BOT/STRATEGY GROUP
022760* AS IT GOES, THEN PRINTS ONE SUMMARY LINE PER GROUP ONCE ALL
022780* OF THE SIMLOG FILES NAMED ON THE LOGLIST HAVE BEEN SCANNED.
022800 0000-MAINLINE.
022810     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT
022900     PERFORM 2000-PROCESS-LOG-LIST THRU 2000-EXIT
023000             UNTIL LOGLIST-EOF
023100     PERFORM 3000-COMPUTE-AND-PRINT-SUMMARY THRU 3000-EXIT
023200             VARYING WS-GROUP-IX FROM 1 BY 1
023300             UNTIL WS-GROUP-IX > WS-GROUP-COUNT
023400     PERFORM 9000-WRAPUP THRU 9000-EXIT
023500     STOP RUN.
023600*
023700*-----------------------------------------------------------------
023720* OPEN BOTH FIXED FILES AND PRIME THE LOGLIST READ-AHEAD. THE
023740* HEADER IS WRITTEN BEFORE THE FIRST LOGLIST RECORD IS READ SO
023760* EVALRPT ALWAYS STARTS WITH A TITLE EVEN ON A ZERO-GROUP RUN.
023800 1000-INITIALIZE-RUN.
023900     OPEN INPUT LOG-LIST-FILE
024000     OPEN OUTPUT EVAL-REPORT-FILE
024100     PERFORM 1200-WRITE-REPORT-HEADER THRU 1200-EXIT
024200     PERFORM 1100-READ-LOGLIST THRU 1100-EXIT.
024300 1000-EXIT.
024400     EXIT.
024500*
024600*-----------------------------------------------------------------
024620* READ-AHEAD PARAGRAPH - CALLED BOTH TO PRIME THE LOOP IN 1000
024640* AND AT THE BOTTOM OF EVERY 2000 PASS, VEGAS-STRIP HOUSE STYLE.
024700 1100-READ-LOGLIST.
024800     READ LOG-LIST-FILE
024900          AT END
025000             MOVE "Y" TO WS-LOGLIST-EOF
025100     END-READ.
025200 1100-EXIT.
025300     EXIT.
025400*
025500*-----------------------------------------------------------------
025520* PRINTED ONCE, BEFORE ANY GROUP DATA IS KNOWN - ADDED PER
025540* TICKET 0018 SO EVALRPT LOOKS LIKE THE REST OF THE OVERNIGHT
025560* PRINT DECK INSTEAD OF STARTING COLD WITH RAW DATA LINES.
025600 1200-WRITE-REPORT-HEADER.
025700     MOVE SPACES TO ER-HEADER-LINE
025800     MOVE "BLACKJACK SIMULATION EVALUATION SUMMARY"
025900       TO EH-REPORT-TITLE
026000     WRITE ER-HEADER-LINE
026100     MOVE SPACES TO ER-HEADER-LINE
026200     MOVE ALL "-" TO EH-REPORT-TITLE
026300     WRITE ER-HEADER-LINE.
026400 1200-EXIT.
026500     EXIT.
026600*
026700*-----------------------------------------------------------------
026800* ONE LOGLIST ENTRY - DERIVE ITS GROUP, ADD ITS FILE TO THAT
026900* GROUP'S COUNT, THEN SCAN THE LOG FOR CHOOSE_BET GROWTH.
027000*-----------------------------------------------------------------
027100 2000-PROCESS-LOG-LIST.
027200     MOVE LL-LOG-FILE-NAME TO WS-CURRENT-LOG-DDNAME
027300     PERFORM 2100-PROCESS-ONE-LOG-FILE THRU 2100-EXIT
027400     PERFORM 1100-READ-LOGLIST THRU 1100-EXIT.
027500 2000-EXIT.
027600     EXIT.
027700*
027800*-----------------------------------------------------------------
027820* CURRENT-LOG-FILE IS RE-ASSIGNED VIA WS-CURRENT-LOG-DDNAME TO
027840* WHICHEVER SIMLOG THIS LOGLIST ENTRY NAMES - SEE THE SELECT
027860* CLAUSE REMARK ABOVE. THE DISPLAY LINE LETS OPERATIONS FOLLOW
027880* PROGRESS THROUGH A LONG OVERNIGHT ROSTER ON THE JOB LOG.
027900 2100-PROCESS-ONE-LOG-FILE.
028000     DISPLAY "BJEVLRPT - PROCESSING LOG " LL-LOG-FILE-NAME
028100             " SEQ " LL-NAME-SUFFIX
028200     PERFORM 2200-DERIVE-GROUP-NAME THRU 2200-EXIT
028300     PERFORM 2300-FIND-OR-ADD-GROUP THRU 2300-EXIT
028400     ADD 1 TO WG-FILE-COUNT(WS-GROUP-IX)
028500     MOVE "N" TO WS-CURLOG-EOF
028600     MOVE "N" TO WS-PREV-SET-SW
028700     OPEN INPUT CURRENT-LOG-FILE
028800     PERFORM 2110-READ-CURRENT-LOG THRU 2110-EXIT
028900     PERFORM 2120-SCAN-ONE-LOG-RECORD THRU 2120-EXIT
029000             UNTIL CURLOG-EOF
029100     CLOSE CURRENT-LOG-FILE.
029200 2100-EXIT.
029300     EXIT.
029400*
029500*-----------------------------------------------------------------
029520* SAME READ-AHEAD PATTERN AS 1100, ONE LEVEL DOWN AT THE
029540* INDIVIDUAL SIMLOG FILE.
029600 2110-READ-CURRENT-LOG.
029700     READ CURRENT-LOG-FILE
029800          AT END
029900             MOVE "Y" TO WS-CURLOG-EOF
030000     END-READ.
030100 2110-EXIT.
030200     EXIT.
030300*
030400*-----------------------------------------------------------------
030500* A START LINE RESETS THE PRIOR-CHIPS CHAIN SO ONE SESSION'S
030600* LAST GAME NEVER PAIRS WITH THE NEXT SESSION'S FIRST GAME.
030700* A CHOOSE_BET LINE IS ONE CHECKPOINT OF THE BANKROLL.
030800*-----------------------------------------------------------------
030900 2120-SCAN-ONE-LOG-RECORD.
031000     IF SL-STAGE = "START"
031100        MOVE "N" TO WS-PREV-SET-SW
031200     ELSE
031300        IF SL-STAGE = "CHOOSE_BET"
031400           PERFORM 2130-ACCUMULATE-GROWTH THRU 2130-EXIT
031500        END-IF
031600     END-IF
031700     PERFORM 2110-READ-CURRENT-LOG THRU 2110-EXIT.
031800 2120-EXIT.
031900     EXIT.
032000*
032100*-----------------------------------------------------------------
032120* GA-2011-008 FIX LIVES HERE - THE DENOMINATOR IS ONE PLUS THE
032140* PRIOR CHIPS, NOT THE PRIOR CHIPS ALONE, SO A GROUP THAT EVER
032160* TOUCHED A ZERO OR NEAR-ZERO BANKROLL DOES NOT BLOW UP THE
032180* GROWTH RATE FOR THAT SESSION.
032200 2130-ACCUMULATE-GROWTH.
032300     IF PREV-CHIPS-SET
032310*       SKIP THE PAIR ENTIRELY RATHER THAN DIVIDE BY ZERO IF THE
032320*       PRIOR CHIPS HAPPEN TO LAND EXACTLY ON -1.00.
032400        COMPUTE WS-ONE-PLUS-PREV ROUNDED = 1 + WS-PREV-CHIPS
032500        IF WS-ONE-PLUS-PREV NOT = ZERO
032600           COMPUTE WS-G-VALUE ROUNDED =
032700                 (SL-CHIPS - WS-PREV-CHIPS) / WS-ONE-PLUS-PREV
032800           COMPUTE WS-G-SQUARED ROUNDED =
032900                 WS-G-VALUE * WS-G-VALUE
033000           ADD WS-G-VALUE   TO WG-SUM-G(WS-GROUP-IX)
033100           ADD WS-G-SQUARED TO WG-SUM-G2(WS-GROUP-IX)
033200           ADD 1            TO WG-COUNT-G(WS-GROUP-IX)
033300        END-IF
033400     ELSE
033410*       FIRST CHOOSE_BET SINCE THE LAST START MARKER - NOTHING TO
033420*       PAIR IT WITH YET, SO JUST ARM THE SWITCH FOR NEXT TIME.
033500        MOVE "Y" TO WS-PREV-SET-SW
033600     END-IF
033650     MOVE SL-CHIPS TO WS-PREV-CHIPS.
033700 2130-EXIT.
033800     EXIT.
033900*
034000*-----------------------------------------------------------------
034100* DERIVE THE GROUP NAME FROM THE DD NAME BY SCANNING FOR THE
034200* FIRST DIGIT OR TRAILING SPACE - "CONSTANT01" GROUPS AS
034300* "CONSTANT", "VECTOR07" GROUPS AS "VECTOR".
034400*-----------------------------------------------------------------
034500 2200-DERIVE-GROUP-NAME.
034600     MOVE 8 TO WS-GROUP-LEN
034700     MOVE "N" TO WS-SCAN-STOP-SW
034800     PERFORM 2210-SCAN-ONE-CHAR THRU 2210-EXIT
034900             VARYING WS-SCAN-IX FROM 1 BY 1
035000             UNTIL WS-SCAN-IX > 8 OR SCAN-STOPPED
035100     IF WS-GROUP-LEN < 1
035200        MOVE 1 TO WS-GROUP-LEN
035300     END-IF
035400     MOVE SPACES TO WS-NEW-GROUP-NAME
035500     MOVE WS-CURRENT-LOG-DDNAME(1:WS-GROUP-LEN)
035600       TO WS-NEW-GROUP-NAME(1:WS-GROUP-LEN).
035700 2200-EXIT.
035800     EXIT.
035900*
036000*-----------------------------------------------------------------
036020* ONE BYTE OF THE DD NAME - STOPS THE SCAN THE FIRST TIME IT
036040* HITS A DIGIT OR A TRAILING SPACE SINCE TICKET 0013, REPLACING
036060* THE ORIGINAL FIXED 6-CHARACTER PREFIX ASSUMPTION THAT BROKE
036080* ON THE "VECTOR" GROUP.
036100 2210-SCAN-ONE-CHAR.
036200     IF NOT SCAN-STOPPED
036300        IF WS-CURRENT-LOG-DDNAME(WS-SCAN-IX:1) IS NUMERIC
036400           OR WS-CURRENT-LOG-DDNAME(WS-SCAN-IX:1) = SPACE
036500           COMPUTE WS-GROUP-LEN = WS-SCAN-IX - 1
036600           SET SCAN-STOPPED TO TRUE
036700        END-IF
036800     END-IF.
036900 2210-EXIT.
037000     EXIT.
037100*
037200*-----------------------------------------------------------------
037300* LINEAR SEARCH OF THE GROUP TABLE - ADD A NEW ENTRY WHEN NOT
037400* FOUND. LEAVES WS-GROUP-IX POINTING AT THE ENTRY FOR THE
037500* CALLER TO UPDATE.
037600*-----------------------------------------------------------------
037700 2300-FIND-OR-ADD-GROUP.
037800     MOVE "N" TO WS-GROUP-FOUND-SW
037900     PERFORM 2310-CHECK-ONE-GROUP THRU 2310-EXIT
038000             VARYING WS-GROUP-IX FROM 1 BY 1
038100             UNTIL WS-GROUP-IX > WS-GROUP-COUNT OR GROUP-FOUND
038150*    A FOUND GROUP REUSES ITS EXISTING TABLE ROW; A NEW ONE GETS
038160*    THE NEXT UNUSED ROW AND STARTS ITS ACCUMULATORS AT ZERO.
038200     IF GROUP-FOUND
038300        MOVE WS-FOUND-GROUP-IX TO WS-GROUP-IX
038400     ELSE
038500        ADD 1 TO WS-GROUP-COUNT
038600        MOVE WS-GROUP-COUNT TO WS-GROUP-IX
038700        MOVE WS-NEW-GROUP-NAME TO WG-GROUP-NAME(WS-GROUP-IX)
038800        MOVE ZERO TO WG-FILE-COUNT(WS-GROUP-IX)
038900                     WG-SUM-G(WS-GROUP-IX)
039000                     WG-SUM-G2(WS-GROUP-IX)
039100                     WG-COUNT-G(WS-GROUP-IX)
039200     END-IF.
039300 2300-EXIT.
039400     EXIT.
039500*
039600*-----------------------------------------------------------------
039620* ONE TABLE ENTRY COMPARED AGAINST THE NEWLY DERIVED GROUP
039640* NAME - THE 50-ENTRY TABLE (RAISED FROM 20 PER TICKET 0042)
039660* IS SMALL ENOUGH THAT A LINEAR SEARCH NEVER SHOWS UP IN
039680* OVERNIGHT RUN TIMES.
039700 2310-CHECK-ONE-GROUP.
039800     IF WG-GROUP-NAME(WS-GROUP-IX) = WS-NEW-GROUP-NAME
039900        MOVE WS-GROUP-IX TO WS-FOUND-GROUP-IX
040000        SET GROUP-FOUND TO TRUE
040100     END-IF.
040200 2310-EXIT.
040300     EXIT.
040400*
040500*-----------------------------------------------------------------
040600* MEAN, VARIANCE AND THE LOG-GROWTH METRIC FOR ONE GROUP -
040700* METRIC = LN(1+MEAN) - VARIANCE / (2 * (1+MEAN) SQUARED).
040800* A GROUP WITH NO CHOOSE_BET PAIRS AT ALL IS SKIPPED.
040900*-----------------------------------------------------------------
041000 3000-COMPUTE-AND-PRINT-SUMMARY.
041100     IF WG-COUNT-G(WS-GROUP-IX) = ZERO
041150*       A LOGLIST ENTRY THAT NEVER LOGGED A SINGLE CHOOSE_BET
041170*       PAIR HAS NOTHING TO AVERAGE - PRINT NO LINE FOR IT.
041200        GO TO 3000-EXIT
041300     END-IF
041400     COMPUTE WS-MEAN-G ROUNDED =
041500           WG-SUM-G(WS-GROUP-IX) / WG-COUNT-G(WS-GROUP-IX)
041550*    VARIANCE BY THE USUAL E(X**2) - E(X)**2 SHORTCUT, SINCE ONLY
041560*    THE RUNNING SUMS ARE CARRIED, NOT EVERY INDIVIDUAL G-VALUE.
041600     COMPUTE WS-VARIANCE-G ROUNDED =
041700           (WG-SUM-G2(WS-GROUP-IX) / WG-COUNT-G(WS-GROUP-IX))
041800           - (WS-MEAN-G * WS-MEAN-G)
041900     COMPUTE WS-ONE-PLUS-MEAN = 1 + WS-MEAN-G
042000     PERFORM 4000-LN-SERIES THRU 4000-EXIT
042100     COMPUTE WS-METRIC-RESULT ROUNDED =
042200           WS-LN-RESULT -
042300           (WS-VARIANCE-G /
042400               (2 * WS-ONE-PLUS-MEAN * WS-ONE-PLUS-MEAN))
042500     PERFORM 3010-BUILD-AND-WRITE-LINE THRU 3010-EXIT.
042600 3000-EXIT.
042700     EXIT.
042800*
042900*-----------------------------------------------------------------
042920* ONE PRINT LINE PER GROUP, PLAIN-ENGLISH PER THE ANALYTICS
042940* DESK'S STANDING REQUEST RATHER THAN A COLUMNAR REPORT - THEY
042960* READ THESE OVERNIGHT ALONGSIDE THE OTHER BOT RUNS AND WANTED
042980* SOMETHING THAT DID NOT NEED A LEGEND.
043000 3010-BUILD-AND-WRITE-LINE.
043100     MOVE WG-FILE-COUNT(WS-GROUP-IX) TO WS-EDIT-FILE-COUNT
043200     MOVE WS-METRIC-RESULT           TO WS-EDIT-METRIC
043300     MOVE SPACES TO ER-PRINT-LINE
043400     STRING "THE "                    DELIMITED BY SIZE
043500            WS-EDIT-FILE-COUNT        DELIMITED BY SIZE
043600            " MANY FILES STARTING WITH " DELIMITED BY SIZE
043700            WG-GROUP-NAME(WS-GROUP-IX) DELIMITED BY SPACE
043800            " HAS A METRIC OF "       DELIMITED BY SIZE
043900            WS-EDIT-METRIC            DELIMITED BY SIZE
044000         INTO ER-LINE-TEXT
044100     WRITE ER-PRINT-LINE.
044200 3010-EXIT.
044300     EXIT.
044400*
044500*-----------------------------------------------------------------
044600* NATURAL LOG OF (1 + WS-MEAN-G) BY THE MERCATOR SERIES.
044700*-----------------------------------------------------------------
044800 4000-LN-SERIES.
044900     MOVE WS-MEAN-G TO WS-LN-X
045000     MOVE WS-LN-X   TO WS-LN-POWER
045100     MOVE ZERO      TO WS-LN-SUM
045200     MOVE 1         TO WS-LN-SIGN
045300     PERFORM 4010-LN-ONE-TERM THRU 4010-EXIT
045400             VARYING WS-LN-N FROM 1 BY 1
045500             UNTIL WS-LN-N > 40
045600     MOVE WS-LN-SUM TO WS-LN-RESULT.
045700 4000-EXIT.
045800     EXIT.
045900*
046000*-----------------------------------------------------------------
046020* ONE TERM OF THE SERIES - SIGN ALTERNATES, POWER CLIMBS, TERM
046040* DIVIDES BY THE GROWING N PER THE MERCATOR FORMULA. RAISED FROM
046060* 20 TO 40 TERMS PER TICKET 0052 SO HIGH-VARIANCE GROUPS
046080* CONVERGE CLEANLY RATHER THAN TRUNCATING EARLY.
046100 4010-LN-ONE-TERM.
046200     COMPUTE WS-LN-TERM ROUNDED =
046300           (WS-LN-SIGN * WS-LN-POWER) / WS-LN-N
046400     ADD WS-LN-TERM TO WS-LN-SUM
046500     COMPUTE WS-LN-POWER ROUNDED = WS-LN-POWER * WS-LN-X
046600     COMPUTE WS-LN-SIGN = WS-LN-SIGN * -1.
046700 4010-EXIT.
046800     EXIT.
046900*
047000*-----------------------------------------------------------------
047020* END OF RUN - BOTH FILES RELEASED BEFORE GOBACK HANDS CONTROL
047040* BACK TO THE OPERATING SYSTEM. NO TOTALS LINE IS WRITTEN HERE;
047060* EVERY GROUP ALREADY PRINTED ITS OWN SUMMARY LINE IN 3000.
047100 9000-WRAPUP.
047200     CLOSE LOG-LIST-FILE
047300     CLOSE EVAL-REPORT-FILE.
047400 9000-EXIT.
047500     EXIT.
